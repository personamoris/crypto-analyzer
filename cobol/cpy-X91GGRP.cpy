000100* **++ area di rottura - per-symbol group accumulator template
000200* MI3390.PSPS.CRYPTAN
000300* REPLACING template for the control-break scratch every
000400* symbol group needs while X91C002/X91C003 scan the price
000500* table; COPY ... REPLACING ==:G:== BY <letter> the way the
000600* old TLV pattern block was shared between D002/I002.
000700  01  GRP-:G:-AREA.
000800      03  GRP-:G:-SYMBOL          PIC X(10).
000900      03  GRP-:G:-MIN-PRICE       PIC S9(10)V9(2).
001000      03  GRP-:G:-MAX-PRICE       PIC S9(10)V9(2).
001100      03  GRP-:G:-NORMALIZED-VALUE
001200                                  PIC S9(3)V9(3).
001300      03  GRP-:G:-FOUND-SW        PIC X(1)   VALUE 'N'.
001400          88  GRP-:G:-FOUND           VALUE 'Y'.
001500          88  GRP-:G:-NOT-FOUND       VALUE 'N'.
001600      03  FILLER                  PIC X(04).
