000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X91C001.
000400 AUTHOR.        D.CAPUTO.
000500 INSTALLATION.  PSPS DATA CENTER.
000600 DATE-WRITTEN.  07/20/93.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X91C001
001100* **++ CRYPTO-STATS-SVC - calcola oldest/newest/min/max price
001200* per un singolo simbolo su tutto il price store passato da
001300* X91M001.  nessun control break, un solo simbolo per CALL.
001400*----------------------------------------------------------------
001500* C H A N G E   L O G
001600*----------------------------------------------------------------
001700* DATE     BY   TICKET    DESCRIPTION
001800* -------- ---- --------- ------------------------------------
001900* 07/20/93 DCT  CY-9308   ORIGINAL BUILD - SINGLE SYMBOL SCAN
002000* 11/30/93 DCT  CY-9318   FIRST-ENCOUNTERED-WINS ON TIMESTAMP TIE
002100* 08/11/97 JMH  CY-9719   RETURN 'SYMBOL NOT FOUND' INSTEAD OF
002200*                         A ZEROED STATS BLOCK WHEN SCAN IS EMPTY
002300* 12/22/98 JMH  CY-9851   Y2K - TIMESTAMP IS EPOCH MILLIS, NO
002400*                         2-DIGIT YEAR STORAGE IN THIS PROGRAM
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700*
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.    IBM-370.
003000 OBJECT-COMPUTER.    IBM-370.
003100 SPECIAL-NAMES.
003300     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800**
003900 DATA DIVISION.
004000*
004100 WORKING-STORAGE SECTION.
004200*
004300 LOCAL-STORAGE SECTION.
004400 77  LS-FOUND-TOT             PIC 9(7) COMP VALUE ZERO.
004500*
004600 01  LS-MIN-PRICE-AREA.
004610     03  LS-MIN-PRICE             PIC S9(10)V9(2).
004620     03  FILLER                   PIC X(02).
004700 01  LS-MIN-PRICE-ALT REDEFINES LS-MIN-PRICE-AREA
004800                        PIC X(14).
004900 01  LS-MAX-PRICE-AREA.
004910     03  LS-MAX-PRICE             PIC S9(10)V9(2).
004920     03  FILLER                   PIC X(02).
005000*
005100 01  LS-OLDEST-TS-AREA.
005110     03  LS-OLDEST-TS             PIC 9(13).
005120     03  FILLER                   PIC X(02).
005200 01  LS-OLDEST-TS-ALT REDEFINES LS-OLDEST-TS-AREA.
005300     03  LS-OLDEST-TS-HI          PIC 9(07).
005400     03  LS-OLDEST-TS-LO          PIC 9(06).
005410     03  FILLER                   PIC X(02).
005500 01  LS-OLDEST-PRICE-AREA.
005510     03  LS-OLDEST-PRICE          PIC S9(10)V9(2).
005520     03  FILLER                   PIC X(02).
005600*
005700 01  LS-NEWEST-TS-AREA.
005710     03  LS-NEWEST-TS              PIC 9(13).
005720     03  FILLER                    PIC X(02).
005800 01  LS-NEWEST-TS-ALT REDEFINES LS-NEWEST-TS-AREA.
005900     03  LS-NEWEST-TS-HI           PIC 9(07).
006000     03  LS-NEWEST-TS-LO           PIC 9(06).
006010     03  FILLER                    PIC X(02).
006100 01  LS-NEWEST-PRICE-AREA.
006110     03  LS-NEWEST-PRICE           PIC S9(10)V9(2).
006120     03  FILLER                    PIC X(02).
006200*
006300 LINKAGE SECTION.
006400 COPY X91MPRC.
006500 COPY X91MPRM.
006600 COPY X91MSTA.
006700 COPY X91MRSL.
006800**
006900 PROCEDURE DIVISION USING PRC-AREA PRM STA-RECORD RSL.
007000*
007100 BEGIN.
007200     MOVE ZERO  TO RSL-RESULT.
007300     MOVE SPACE TO RSL-DESCRIPTION RSL-POSITION.
007400     MOVE SPACE TO STA-RECORD.
007500     PERFORM 1000-SELECT-SYMBOL-RECORDS
007600         THRU 1000-SELECT-SYMBOL-RECORDS-EXIT.
007700     IF LS-FOUND-TOT = ZERO
007800        MOVE 4 TO RSL-RESULT
007900        MOVE 'SYMBOL NOT FOUND' TO RSL-DESCRIPTION
008000        MOVE PRM-REQ-SYMBOL TO RSL-POSITION
008100     ELSE
008200        PERFORM 1400-BUILD-STATS-RECORD
008300            THRU 1400-BUILD-STATS-RECORD-EXIT
008400     END-IF.
008500     GOBACK.
008600*
008700* BR-5/BR-6 - single pass over the shared price table; MIN/MAX
008800* track straight numeric extremes, OLDEST/NEWEST track the price
008900* at the smallest/largest TIMESTAMP seen so far for this symbol.
009000 1000-SELECT-SYMBOL-RECORDS.
009100     MOVE ZERO TO LS-FOUND-TOT.
009200     SET PRC-IDX TO 1.
009300 1000-SCAN-LOOP.
009400     IF PRC-IDX > PRC-TOT
009500        GO TO 1000-SCAN-LOOP-EXIT
009600     END-IF.
009700     IF PRC-SYMBOL (PRC-IDX) = PRM-REQ-SYMBOL
009800        PERFORM 1200-ACCUMULATE-ONE-RECORD
009900            THRU 1200-ACCUMULATE-ONE-RECORD-EXIT
010000     END-IF.
010100     SET PRC-IDX UP BY 1.
010200     GO TO 1000-SCAN-LOOP.
010300 1000-SCAN-LOOP-EXIT.
010400     EXIT.
010500 1000-SELECT-SYMBOL-RECORDS-EXIT.
010600     EXIT.
010700*
010800 1200-ACCUMULATE-ONE-RECORD.
010900     ADD 1 TO LS-FOUND-TOT.
011000     IF LS-FOUND-TOT = 1
011100        MOVE PRC-PRICE (PRC-IDX) TO LS-MIN-PRICE
011200        MOVE PRC-PRICE (PRC-IDX) TO LS-MAX-PRICE
011300        MOVE PRC-PRICE (PRC-IDX) TO LS-OLDEST-PRICE
011400        MOVE PRC-PRICE (PRC-IDX) TO LS-NEWEST-PRICE
011500        MOVE PRC-TIMESTAMP (PRC-IDX) TO LS-OLDEST-TS
011600        MOVE PRC-TIMESTAMP (PRC-IDX) TO LS-NEWEST-TS
011700        GO TO 1200-ACCUMULATE-ONE-RECORD-EXIT
011800     END-IF.
011900     IF PRC-PRICE (PRC-IDX) < LS-MIN-PRICE
012000        MOVE PRC-PRICE (PRC-IDX) TO LS-MIN-PRICE
012100     END-IF.
012200     IF PRC-PRICE (PRC-IDX) > LS-MAX-PRICE
012300        MOVE PRC-PRICE (PRC-IDX) TO LS-MAX-PRICE
012400     END-IF.
012500     IF PRC-TIMESTAMP (PRC-IDX) < LS-OLDEST-TS
012600        MOVE PRC-TIMESTAMP (PRC-IDX) TO LS-OLDEST-TS
012700        MOVE PRC-PRICE (PRC-IDX)     TO LS-OLDEST-PRICE
012800     END-IF.
012900     IF PRC-TIMESTAMP (PRC-IDX) > LS-NEWEST-TS
013000        MOVE PRC-TIMESTAMP (PRC-IDX) TO LS-NEWEST-TS
013100        MOVE PRC-PRICE (PRC-IDX)     TO LS-NEWEST-PRICE
013200     END-IF.
013300 1200-ACCUMULATE-ONE-RECORD-EXIT.
013400     EXIT.
013500*
013600 1400-BUILD-STATS-RECORD.
013700     MOVE PRM-REQ-SYMBOL   TO STA-SYMBOL.
013800     MOVE LS-OLDEST-PRICE  TO STA-OLDEST-PRICE.
013900     MOVE LS-NEWEST-PRICE  TO STA-NEWEST-PRICE.
014000     MOVE LS-MIN-PRICE     TO STA-MIN-PRICE.
014100     MOVE LS-MAX-PRICE     TO STA-MAX-PRICE.
014200 1400-BUILD-STATS-RECORD-EXIT.
014300     EXIT.
