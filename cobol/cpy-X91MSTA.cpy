000100* **++ area output - crypto stats record
000200* MI3390.PSPS.CRYPTAN
000300* CRYPTO-STATS-RECORD - result of CRYPTO-STATS-SVC (X91C001).
000400* one block per requested symbol, no control breaks.
000500  01  STA-RECORD.
000600      03  STA-SYMBOL              PIC X(10).
000700      03  STA-OLDEST-PRICE        PIC S9(10)V9(2).
000800      03  STA-NEWEST-PRICE        PIC S9(10)V9(2).
000900      03  STA-MIN-PRICE           PIC S9(10)V9(2).
001000      03  STA-MAX-PRICE           PIC S9(10)V9(2).
001100      03  FILLER                  PIC X(08).
