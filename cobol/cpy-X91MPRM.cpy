000100* **++ area parametri - crypto service request parameters
000200* MI3390.PSPS.CRYPTAN
000300* passed by the main driver to whichever service program it
000400* dispatches to; PRM-REQ-SYMBOL/PRM-REQ-DATE are only filled
000500* in for the request kinds that need them.
000600  01  PRM.
000700      03  PRM-REQ-SYMBOL          PIC X(10).
000800      03  PRM-REQ-DATE.
000900          05  PRM-REQ-DATE-DD     PIC 9(02).
001000          05  PRM-REQ-DATE-MM     PIC 9(02).
001100          05  PRM-REQ-DATE-YYYY   PIC 9(04).
001200      03  FILLER                  PIC X(10).
