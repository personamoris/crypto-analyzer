000100 CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X91DTS01.
000400 AUTHOR.        S.KOVACH.
000500 INSTALLATION.  PSPS DATA CENTER.
000600 DATE-WRITTEN.  05/14/96.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X91DTS01 - Test suite per X91C001/X91C002/X91C003
001100* MI2457.PSPS.CRYPAN.XUNIT
001200*----------------------------------------------------------------
001300* C H A N G E   L O G
001400*----------------------------------------------------------------
001500* DATE     BY   TICKET    DESCRIPTION
001600* -------- ---- --------- ------------------------------------
001700* 05/14/96 SKV  CY-9614   ORIGINAL BUILD - XUNIT HARNESS ADAPTED
001800*                         FROM X60DTS01 FOR THE THREE CRYPAN
001900*                         SERVICE ROUTINES
002000* 09/30/96 SKV  CY-9641   ADDED FREE (ZERO-MIN) FIXTURE ROWS FOR
002100*                         THE BR-9 REGRESSION
002200* 02/11/99 JMH  CY-9903   Y2K - TCIN-REQ-DATE-YYYY IS 4-DIGIT,
002300*                         FIXTURE TIMESTAMPS REVIEWED, NO CHANGE
002400*                         NEEDED (EPOCH MILLIS, NOT CALENDAR)
002420* 02/03/09 SKV  CY-0804   RESTORED SPECIAL-NAMES; TCIN OPEN/READ/
002430*                         CLOSE NOW SHARE ONE STATUS-CHECK
002440*                         PARAGRAPH INSTEAD OF A COPY OF THE SAME
002460*                         IF-BLOCK THREE TIMES; RECAP BANNER AND
002470*                         ERROR SEVERITY REWORKED
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700*
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.    IBM-370.
003000 OBJECT-COMPUTER.    IBM-370.
003100 SPECIAL-NAMES.
003300     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003400*
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT TCIN                      ASSIGN TO TCIN
003800                                      FILE STATUS TCIN-FS.
003900**
004000 DATA DIVISION.
004100*
004200 FILE SECTION.
004300 FD TCIN                      RECORDING F.
004400 01 TCIN-REC.
004500   03 TCIN-PARMS.
004600     05 TCIN-DESCRIPTION      PIC X(50).
004700     05 FILLER                PIC X.
004800     05 TCIN-ROUTINE          PIC X(01).
004900       88 TCIN-ROUTINE-STATS     VALUE 'S'.
005000       88 TCIN-ROUTINE-RANK      VALUE 'R'.
005100       88 TCIN-ROUTINE-DAY       VALUE 'D'.
005200     05 FILLER                PIC X.
005300     05 TCIN-REQ-SYMBOL       PIC X(10).
005400     05 FILLER                PIC X.
005500     05 TCIN-REQ-DATE.
005600       07 TCIN-REQ-DATE-DD       PIC 9(02).
005700       07 TCIN-REQ-DATE-MM       PIC 9(02).
005800       07 TCIN-REQ-DATE-YYYY     PIC 9(04).
005900     05 TCIN-REQ-DATE-ALT REDEFINES TCIN-REQ-DATE
006000                              PIC 9(08).
006100     05 FILLER                PIC X.
006200     05 TCIN-EXPECTED-CHECK   PIC X.
006300       88 TCIN-EXPECTED-EQUAL      VALUE '='.
006400       88 TCIN-EXPECTED-NOT-EQUAL  VALUE '!'.
006500     05 TCIN-EXPECTED         PIC S9(04).
006600     05 FILLER                PIC X.
006700   03 FILLER                  PIC X(800).
006800*
006900 WORKING-STORAGE SECTION.
006920 77 WK-FIXTURE-TOT              PIC 9(02) COMP VALUE 10.
006940 77 WK-ERROR-SEV                PIC 9(03) COMP VALUE 8.
006960 77 WK-PASS-RATE-PCT            PIC 9(03) COMP VALUE ZERO.
006980 01 WK-TCIN-ACTION-AREA.
006982     03 WK-TCIN-ACTION-TEXT     PIC X(05).
006984     03 FILLER                 PIC X(03).
007000 01 CC-STATS-SVC               PIC X(08) VALUE 'X91C001'.
007100 01 CC-RANK-SVC                PIC X(08) VALUE 'X91C002'.
007200 01 CC-DAY-SVC                 PIC X(08) VALUE 'X91C003'.
007300*
007400 COPY X91MPRC.
007500 COPY X91MPRM.
007600 COPY X91MSTA.
007700 COPY X91MNOR.
007800 COPY X91MRSL.
007900*
008000* the price store this suite calls against is a small literal
008100* fixture, not the production CRYSTORE file - BTC/ETH/DOGE/XRP
008200* span two calendar days, FREE carries a zero min price to drive
008300* the BR-9 regression on both the rank and day-window routines.
008400 01 WK-FIXTURE-LITERAL.
008500     03 FILLER  PIC X(35) VALUE
008600         '0000000001000BTC       000005000000'.
008700     03 FILLER  PIC X(35) VALUE
008800         '0000050000000BTC       000005200000'.
008900     03 FILLER  PIC X(35) VALUE
009000         '0000000002000ETH       000000300000'.
009100     03 FILLER  PIC X(35) VALUE
009200         '0000090000000ETH       000000310000'.
009300     03 FILLER  PIC X(35) VALUE
009400         '0000000003000DOGE      000000000010'.
009500     03 FILLER  PIC X(35) VALUE
009600         '0000000004000DOGE      000000000012'.
009700     03 FILLER  PIC X(35) VALUE
009800         '0000000005000XRP       000000001000'.
009900     03 FILLER  PIC X(35) VALUE
010000         '0000090010000XRP       000000010000'.
010100     03 FILLER  PIC X(35) VALUE
010200         '0000090020000FREE      000000000000'.
010300     03 FILLER  PIC X(35) VALUE
010400         '0000090030000FREE      000000000500'.
010500 01 WK-FIXTURE-ROWS REDEFINES WK-FIXTURE-LITERAL.
010600     03 WK-FIX-ELEMENT OCCURS 10 TIMES
010700                        INDEXED BY WK-FIX-IDX.
010800         05 WK-FIX-TS         PIC 9(13).
010900         05 WK-FIX-SYM         PIC X(10).
011000         05 WK-FIX-PRICE       PIC 9(10)V9(2).
011100*
011200 LOCAL-STORAGE SECTION.
011300 01 LS-TEST-CASE-SWITCH       PIC X.
011400   88 TEST-CASE-PASSED          VALUE 'P'.
011500   88 TEST-CASE-FAILED          VALUE 'F'.
011600*
011700 01 LS-COUNTERS.
011800   03 TEST-CASE-CTR           PIC S9(9) COMP VALUE ZERO.
011900   03 TEST-CASE-PASSED-CTR    PIC S9(9) COMP VALUE ZERO.
012000   03 TEST-CASE-FAILED-CTR    PIC S9(9) COMP VALUE ZERO.
012100 01 LS-COUNTERS-ALT REDEFINES LS-COUNTERS.
012200   03 LS-COUNTER-ELEMENT OCCURS 3 TIMES
012300                          PIC S9(9) COMP.
012400*
012500 01 LS-FILE-STATUSES.
012600   03 TCIN-FS                 PIC XX.
012700     88 TCIN-OK                 VALUE '00'.
012800     88 TCIN-EOF                VALUE '10'.
012900**
013000 PROCEDURE DIVISION.
013100*
013200 MAIN.
013300     DISPLAY ' ************* X91DTS01 START *************'.
013400
013500     PERFORM 1000-LOAD-PRICE-FIXTURE
013600         THRU 1000-LOAD-PRICE-FIXTURE-EXIT.
013700
013800     PERFORM 0100-OPEN-TCIN
013810         THRU 0100-OPEN-TCIN-EXIT.
013900     PERFORM 0200-READ-TCIN
013910         THRU 0200-READ-TCIN-EXIT.
014000
014050 MAIN-LOOP.
014100     IF TCIN-EOF
014150        GO TO MAIN-LOOP-EXIT
014160     END-IF.
014200     PERFORM EXECUTE-TEST-CASE.
014300     PERFORM 0200-READ-TCIN
014310         THRU 0200-READ-TCIN-EXIT.
014350     GO TO MAIN-LOOP.
014400 MAIN-LOOP-EXIT.
014450     EXIT.
014500
014600     PERFORM 0300-CLOSE-TCIN
014610         THRU 0300-CLOSE-TCIN-EXIT.
014700
014800     PERFORM SHOW-STATISTICS.
014900
015000     DISPLAY ' ************** X91DTS01 END ***************'.
015100
015200     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
015300        MOVE 12                     TO RETURN-CODE
015400     END-IF.
015500
015600     GOBACK.
015700*
015800* loads the canned PRC-AREA table this whole suite runs against
015900* (BR-1 through BR-4 are X91L001's concern, not this suite's).
016000 1000-LOAD-PRICE-FIXTURE.
016100     MOVE WK-FIXTURE-TOT TO PRC-TOT.
016200     SET WK-FIX-IDX TO 1.
016300 1000-LOOP.
016400     IF WK-FIX-IDX > WK-FIXTURE-TOT
016500        GO TO 1000-LOOP-EXIT
016600     END-IF.
016700     SET PRC-IDX TO WK-FIX-IDX.
016800     MOVE WK-FIX-TS (WK-FIX-IDX)    TO PRC-TIMESTAMP (PRC-IDX).
016900     MOVE WK-FIX-SYM (WK-FIX-IDX)   TO PRC-SYMBOL (PRC-IDX).
017000     MOVE WK-FIX-PRICE (WK-FIX-IDX) TO PRC-PRICE (PRC-IDX).
017100     SET WK-FIX-IDX UP BY 1.
017200     GO TO 1000-LOOP.
017300 1000-LOOP-EXIT.
017400     EXIT.
017500 1000-LOAD-PRICE-FIXTURE-EXIT.
017600     EXIT.
017700*
017710* CY-0804 - open/read/close each test the status on their own
017720* call and farm the failure DISPLAY + abort off to one shared
017730* paragraph (0350) instead of repeating the same IF-block three
017740* times over; READ alone has to tell a clean EOF from a real
017750* read failure before deciding whether to raise.
017760 0100-OPEN-TCIN.
017770     OPEN INPUT TCIN.
017780     IF NOT TCIN-OK
017790        MOVE 'OPEN'  TO WK-TCIN-ACTION-TEXT
017800        PERFORM 0350-CHECK-TCIN-STATUS
017810            THRU 0350-CHECK-TCIN-STATUS-EXIT
017820     END-IF.
017830 0100-OPEN-TCIN-EXIT.
017840     EXIT.
017850*
017860 0200-READ-TCIN.
017870     READ TCIN.
017880     IF NOT TCIN-OK AND NOT TCIN-EOF
017890        MOVE 'READ'  TO WK-TCIN-ACTION-TEXT
017900        PERFORM 0350-CHECK-TCIN-STATUS
017910            THRU 0350-CHECK-TCIN-STATUS-EXIT
017920     END-IF.
017930 0200-READ-TCIN-EXIT.
017940     EXIT.
017950*
017960 0300-CLOSE-TCIN.
017970     CLOSE TCIN.
017980     IF NOT TCIN-OK
017990        MOVE 'CLOSE' TO WK-TCIN-ACTION-TEXT
018000        PERFORM 0350-CHECK-TCIN-STATUS
018010            THRU 0350-CHECK-TCIN-STATUS-EXIT
018020     END-IF.
018030 0300-CLOSE-TCIN-EXIT.
018040     EXIT.
018050*
018060 0350-CHECK-TCIN-STATUS.
018070     DISPLAY 'TCIN ' WK-TCIN-ACTION-TEXT ' FAILED, FILE STATUS '
018080             TCIN-FS.
018090     PERFORM RAISE-ERROR.
018100 0350-CHECK-TCIN-STATUS-EXIT.
018110     EXIT.
018120*
020200 EXECUTE-TEST-CASE.
020300     ADD 1                          TO TEST-CASE-CTR.
020400
020500     PERFORM SET-TEST-CASE-INPUT.
020600
020700     EVALUATE TRUE
020800        WHEN TCIN-ROUTINE-STATS
020900           CALL CC-STATS-SVC USING PRC-AREA PRM STA-RECORD RSL
021000                    ON EXCEPTION PERFORM RAISE-CALL-ERROR
021100                NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
021200           END-CALL
021300        WHEN TCIN-ROUTINE-RANK
021400           CALL CC-RANK-SVC USING PRC-AREA NOR-AREA RSL
021500                    ON EXCEPTION PERFORM RAISE-CALL-ERROR
021600                NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
021700           END-CALL
021800        WHEN TCIN-ROUTINE-DAY
021900           CALL CC-DAY-SVC USING PRC-AREA PRM NOR-WINNER RSL
022000                    ON EXCEPTION PERFORM RAISE-CALL-ERROR
022100                NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
022200           END-CALL
022300     END-EVALUATE.
022400*
022500 SET-TEST-CASE-INPUT.
022600     MOVE ZERO  TO RSL-RESULT.
022700     MOVE SPACE TO RSL-DESCRIPTION RSL-POSITION.
022800     INITIALIZE STA-RECORD NOR-AREA NOR-WINNER.
022900
023000     MOVE TCIN-REQ-SYMBOL          TO PRM-REQ-SYMBOL.
023100     MOVE TCIN-REQ-DATE-DD         TO PRM-REQ-DATE-DD.
023200     MOVE TCIN-REQ-DATE-MM         TO PRM-REQ-DATE-MM.
023300     MOVE TCIN-REQ-DATE-YYYY       TO PRM-REQ-DATE-YYYY.
023400*
023500 TEST-CASE-CHECK.
023600     SET TEST-CASE-FAILED           TO TRUE
023700
023800     EVALUATE TRUE
023900        WHEN TCIN-EXPECTED-EQUAL
024000           IF RSL-RESULT EQUAL TCIN-EXPECTED
024100              SET TEST-CASE-PASSED  TO TRUE
024200           END-IF
024300        WHEN TCIN-EXPECTED-NOT-EQUAL
024400           IF RSL-RESULT NOT EQUAL TCIN-EXPECTED
024500              SET TEST-CASE-PASSED  TO TRUE
024600           END-IF
024700     END-EVALUATE.
024800
024900     PERFORM SHOW-TEST-CASE-RESULT.
025000*
025100 SHOW-TEST-CASE-RESULT.
025200     IF TEST-CASE-PASSED
025300        ADD 1                       TO TEST-CASE-PASSED-CTR
025400        DISPLAY 'CASE ' TEST-CASE-CTR ' ....... PASS'
025500     ELSE
025600        ADD 1                       TO TEST-CASE-FAILED-CTR
025700        DISPLAY ' '
025800        DISPLAY 'CASE ' TEST-CASE-CTR ' ....... *** FAIL ***'
025900        DISPLAY '   ' TCIN-DESCRIPTION
026000        DISPLAY '   WANT ' TCIN-EXPECTED-CHECK TCIN-EXPECTED
026100                ' GOT ' RSL-RESULT
026200        IF RSL-RESULT NOT EQUAL ZERO
026300           DISPLAY '   AT:   ' RSL-POSITION
026400           DISPLAY '   WHY:  ' RSL-DESCRIPTION
026500        END-IF
026600        DISPLAY ' '
026700     END-IF.
026900*
026920* CY-0804 - recap now also shows a pass-rate percentage; a zero
026940* case count leaves the rate at zero rather than dividing by it.
027000 SHOW-STATISTICS.
027100     MOVE ZERO TO WK-PASS-RATE-PCT.
027150     IF TEST-CASE-CTR > ZERO
027180        COMPUTE WK-PASS-RATE-PCT ROUNDED =
027190           (TEST-CASE-PASSED-CTR * 100) / TEST-CASE-CTR
027200     END-IF.
027300     DISPLAY ' '.
027400     DISPLAY '====  X91DTS01 CRYPAN SUITE RECAP  ===='.
027500     DISPLAY '  RUN......... ' TEST-CASE-CTR.
027600     DISPLAY '  PASS........ ' TEST-CASE-PASSED-CTR.
027700     DISPLAY '  FAIL........ ' TEST-CASE-FAILED-CTR.
027750     DISPLAY '  PASS PCT.... ' WK-PASS-RATE-PCT.
027800     DISPLAY '========================================'.
027850     DISPLAY ' '.
027900 RAISE-CALL-ERROR.
028000     DISPLAY 'SERVICE CALL FAILED ON CASE ' TEST-CASE-CTR
028100             ' - ROUTINE CODE ' TCIN-ROUTINE.
028200     PERFORM RAISE-ERROR.
028300*
028400 RAISE-ERROR.
028500     MOVE WK-ERROR-SEV              TO RETURN-CODE.
028600     GOBACK.
