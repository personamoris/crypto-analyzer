000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X91M001.
000400 AUTHOR.        R.ALAIMO.
000500 INSTALLATION.  PSPS DATA CENTER.
000600 DATE-WRITTEN.  03/11/93.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X91M001
001100* **++ programma main del batch di analisi prezzi crypto.
001200* legge/aggiorna il price store (CALL X91L001), poi produce
001300* i tre report di analisi (stats, ranking, picco giornata)
001400* chiamando le routine di servizio X91C001/X91C002/X91C003.
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700*----------------------------------------------------------------
001800* DATE     BY   TICKET    DESCRIPTION
001900* -------- ---- --------- ------------------------------------
002000* 03/11/93 RAL  CY-9301   ORIGINAL BUILD - BATCH MAIN DRIVER
002100* 07/22/93 RAL  CY-9308   ADDED STATS REPORT SECTION
002200* 11/03/93 RAL  CY-9316   ADDED RANKING REPORT SECTION
002300* 02/09/94 DCT  CY-9403   ADDED DAY-WINNER REPORT SECTION
002400* 09/14/94 DCT  CY-9422   FIXED PRINT FILE OPEN MODE ON RERUN
002500* 04/02/96 JMH  CY-9609   REPORT LINE SPACING PER OPS REQUEST
002600* 12/19/98 JMH  CY-9851   Y2K - DATE FIELDS REVIEWED, NO 2-DIGIT
002700*                         YEAR STORAGE FOUND IN THIS PROGRAM
002800* 02/08/99 JMH  CY-9903   Y2K - SIGN-OFF, SEE CY-9903 FOR X91C003
002900* 06/30/02 SKV  CY-0204   DISPLAY UNROUNDED RANKING VALUE PER AUDIT
003000* 05/11/05 SKV  CY-0517   ADDED RETURN-CODE ON LOAD PASS FAILURE
003050* 08/14/07 SKV  CY-0722   DAY-REPORT DATE NOW READ FROM A CONTROL
003060*                         CARD (DATECARD); NUMVAL-VALID GUARDS THE
003070*                         DD/MM/YYYY TEXT BEFORE CONVERSION, DEFAULTS
003080*                         TO 01-01-1970 WHEN THE CARD IS ABSENT
003090* 02/03/09 SKV  CY-0804   NORMAL EOJ NOW GOBACK (NOT STOP RUN); FDs
003095*                         USE RECORDING F, NOT LABEL RECORDS STANDARD
003097* 02/17/09 SKV  CY-0811   ADDED WK-RPT-LINE-TOT - TALLIES PRINT
003098*                         LINES WRITTEN ACROSS ALL THREE REPORTS
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003900     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT RPT-FILE ASSIGN TO CRYRPT
004500                     ORGANIZATION IS LINE SEQUENTIAL
004600                     FILE STATUS IS RPT-FS.
004610     SELECT DATECARD-FILE ASSIGN TO DATECARD
004620                     ORGANIZATION IS LINE SEQUENTIAL
004630                     FILE STATUS IS DATECARD-FS.
004700**
004800 DATA DIVISION.
004900*
005000 FILE SECTION.
005100 FD  RPT-FILE
005200     RECORDING F.
005300 01  RPT-RECORD                  PIC X(80).
005310*
005320 FD  DATECARD-FILE
005330     RECORDING F.
005340 01  DATECARD-RECORD             PIC X(08).
005400*
005500 WORKING-STORAGE SECTION.
005520 77  WK-RPT-LINE-TOT             PIC 9(7) COMP VALUE ZERO.
005600 01  WK-LITERALS.
005700     03  PGM-LOAD                PIC X(08) VALUE 'X91L001'.
005800     03  PGM-STATS               PIC X(08) VALUE 'X91C001'.
005900     03  PGM-RANK                PIC X(08) VALUE 'X91C002'.
006000     03  PGM-DAY                 PIC X(08) VALUE 'X91C003'.
006050 01  WK-LITERALS-ALT REDEFINES WK-LITERALS
006060                         PIC X(32).
006100*
006200 01  WK-SYMBOL-LIST-LITERAL.
006300     03  FILLER                  PIC X(10) VALUE 'BTC'.
006400     03  FILLER                  PIC X(10) VALUE 'DOGE'.
006500     03  FILLER                  PIC X(10) VALUE 'ETH'.
006600     03  FILLER                  PIC X(10) VALUE 'LTC'.
006700     03  FILLER                  PIC X(10) VALUE 'XRP'.
006800 01  WK-SYMBOL-TABLE REDEFINES WK-SYMBOL-LIST-LITERAL.
006900     03  WK-SYMBOL-CODE OCCURS 5 TIMES
007000                         INDEXED BY WK-SYM-IDX
007100                         PIC X(10).
007200*
007300 01  WK-REPORT-DATE.
007400     03  WK-REPORT-DATE-DD        PIC 9(02) VALUE 1.
007500     03  WK-REPORT-DATE-MM        PIC 9(02) VALUE 1.
007600     03  WK-REPORT-DATE-YYYY      PIC 9(04) VALUE 1970.
007620 01  WK-REPORT-DATE-ALT REDEFINES WK-REPORT-DATE
007630                         PIC 9(08).
007650*
007660 01  WK-DAY-DISPLAY-VALUE         PIC S9(3)V9(4).
007670*
007680 01  WK-DATECARD-TEXT.
007681     03  WK-DATECARD-DD-TEXT      PIC X(02).
007682     03  WK-DATECARD-MM-TEXT      PIC X(02).
007683     03  WK-DATECARD-YYYY-TEXT    PIC X(04).
007684     03  FILLER                   PIC X(02).
007700*
007800 01  LS-FILE-STATUSES.
007900     03  RPT-FS                   PIC XX.
007910         88  RPT-OK                   VALUE '00'.
007920     03  DATECARD-FS              PIC XX.
007930         88  DATECARD-OK              VALUE '00'.
007940         88  DATECARD-EOF             VALUE '10'.
008100*
008200 COPY X91MPRC.
008300 COPY X91MPRM.
008400 COPY X91MSWT.
008500 COPY X91MRSL.
008600 COPY X91MSTA.
008700 COPY X91MNOR.
008800 COPY X91MPRT.
008900**
009000 PROCEDURE DIVISION.
009100*
009200 0000-MAIN.
009300     PERFORM 0100-OPEN-REPORT-FILE
009400         THRU 0100-OPEN-REPORT-FILE-EXIT.
009450*
009460     PERFORM 0150-READ-DATE-CARD
009470         THRU 0150-READ-DATE-CARD-EXIT.
009500*
009600     PERFORM 1000-RUN-LOAD-PASS
009700         THRU 1000-RUN-LOAD-PASS-EXIT.
009800*
009900     PERFORM 2000-RUN-STATS-REPORT
010000         THRU 2000-RUN-STATS-REPORT-EXIT.
010100*
010200     PERFORM 3000-RUN-RANK-REPORT
010300         THRU 3000-RUN-RANK-REPORT-EXIT.
010400*
010500     PERFORM 4000-RUN-DAY-REPORT
010600         THRU 4000-RUN-DAY-REPORT-EXIT.
010700*
010800     PERFORM 9900-CLOSE-REPORT-FILE
010900         THRU 9900-CLOSE-REPORT-FILE-EXIT.
011000*
011100     MOVE ZERO TO RETURN-CODE.
011150     GOBACK.
011200*
011300 0100-OPEN-REPORT-FILE.
011400     OPEN OUTPUT RPT-FILE.
011500     IF NOT RPT-OK
011600        DISPLAY 'X91M001 - RPT-FILE OPEN ERROR FS: ' RPT-FS
011700        MOVE 16 TO RETURN-CODE
011800        GOBACK
011900     END-IF.
012000 0100-OPEN-REPORT-FILE-EXIT.
012100     EXIT.
012150*
012160* CY-0722 - the day-report date is normally supplied by an
012170* operator-prepared control card (DDMMYYYY, no delimiters); the
012180* DD/MM/YYYY text is guarded by NUMVAL-VALID before conversion,
012190* same as the ISO deblocker guards a text field before FUNCTION
012200* NUMVAL - the card is optional, a missing card or an invalid
012210* field leaves WK-REPORT-DATE at its 01-01-1970 default.
012220 0150-READ-DATE-CARD.
012230     OPEN INPUT DATECARD-FILE.
012240     IF NOT DATECARD-OK
012250        GO TO 0150-READ-DATE-CARD-EXIT
012260     END-IF.
012270     READ DATECARD-FILE.
012280     IF DATECARD-EOF
012290        GO TO 0150-CLOSE-CARD
012300     END-IF.
012310     MOVE DATECARD-RECORD TO WK-DATECARD-TEXT.
012320     IF WK-DATECARD-DD-TEXT   IS NUMVAL-VALID
012330        AND WK-DATECARD-MM-TEXT   IS NUMVAL-VALID
012340        AND WK-DATECARD-YYYY-TEXT IS NUMVAL-VALID
012350        MOVE WK-DATECARD-DD-TEXT   TO WK-REPORT-DATE-DD
012360        MOVE WK-DATECARD-MM-TEXT   TO WK-REPORT-DATE-MM
012370        MOVE WK-DATECARD-YYYY-TEXT TO WK-REPORT-DATE-YYYY
012380     ELSE
012390        DISPLAY 'X91M001 - DATECARD NOT NUMVAL-VALID, '
012400                'DEFAULT DATE USED: ' DATECARD-RECORD
012410     END-IF.
012420 0150-CLOSE-CARD.
012430     CLOSE DATECARD-FILE.
012440 0150-READ-DATE-CARD-EXIT.
012450     EXIT.
012460*
012470 1000-RUN-LOAD-PASS.
012480     CALL PGM-LOAD USING PRC-AREA RSL
012490              ON EXCEPTION PERFORM 8100-RAISE-CALL-ERROR
012495                      THRU 8100-RAISE-CALL-ERROR-EXIT
012497     END-CALL.
012498     IF RSL-RESULT NOT EQUAL ZERO
012900        DISPLAY 'X91M001 - LOAD PASS ENDED WITH ERRORS: '
013000                RSL-DESCRIPTION
013100        MOVE 8 TO RETURN-CODE
013200     END-IF.
013300 1000-RUN-LOAD-PASS-EXIT.
013400     EXIT.
013500*
013600 2000-RUN-STATS-REPORT.
013700     SET WK-SYM-IDX TO 1.
013800 2000-STATS-LOOP.
013900     IF WK-SYM-IDX > 5
014000        GO TO 2000-STATS-LOOP-EXIT
014100     END-IF.
014200     PERFORM 2100-RUN-ONE-STATS-SYMBOL
014300         THRU 2100-RUN-ONE-STATS-SYMBOL-EXIT.
014400     SET WK-SYM-IDX UP BY 1.
014500     GO TO 2000-STATS-LOOP.
014600 2000-STATS-LOOP-EXIT.
014700     EXIT.
014800 2000-RUN-STATS-REPORT-EXIT.
014900     EXIT.
015000*
015100 2100-RUN-ONE-STATS-SYMBOL.
015200     MOVE WK-SYMBOL-CODE (WK-SYM-IDX) TO PRM-REQ-SYMBOL.
015210     SET STATS-BEHAVIOR TO TRUE.
015300     CALL PGM-STATS USING PRC-AREA PRM STA-RECORD RSL
015400              ON EXCEPTION PERFORM 8100-RAISE-CALL-ERROR
015500                      THRU 8100-RAISE-CALL-ERROR-EXIT
015600     END-CALL.
015700     IF RSL-RESULT NOT EQUAL ZERO
015800        DISPLAY 'X91M001 - STATS ERROR FOR '
015900                WK-SYMBOL-CODE (WK-SYM-IDX) ': '
016000                RSL-DESCRIPTION
016100     ELSE
016200        PERFORM 2200-WRITE-STATS-LINES
016300            THRU 2200-WRITE-STATS-LINES-EXIT
016400     END-IF.
016500 2100-RUN-ONE-STATS-SYMBOL-EXIT.
016600     EXIT.
016700*
016800 2200-WRITE-STATS-LINES.
016900     MOVE SPACE           TO PRT-STATS-LINE.
017000     MOVE STA-SYMBOL      TO PRT-STA-SYMBOL.
017100     WRITE RPT-RECORD FROM PRT-STATS-LINE.
017110     ADD 1 TO WK-RPT-LINE-TOT.
017200*
017300     MOVE SPACE            TO PRT-STATS-VALUE-LINE.
017400     MOVE 'Oldest Price:'  TO PRT-STV-LABEL.
017500     MOVE STA-OLDEST-PRICE TO PRT-STV-VALUE.
017600     WRITE RPT-RECORD FROM PRT-STATS-VALUE-LINE.
017610     ADD 1 TO WK-RPT-LINE-TOT.
017700*
017800     MOVE SPACE            TO PRT-STATS-VALUE-LINE.
017900     MOVE 'Newest Price:'  TO PRT-STV-LABEL.
018000     MOVE STA-NEWEST-PRICE TO PRT-STV-VALUE.
018100     WRITE RPT-RECORD FROM PRT-STATS-VALUE-LINE.
018110     ADD 1 TO WK-RPT-LINE-TOT.
018200*
018300     MOVE SPACE            TO PRT-STATS-VALUE-LINE.
018400     MOVE 'Min Price:'     TO PRT-STV-LABEL.
018500     MOVE STA-MIN-PRICE    TO PRT-STV-VALUE.
018600     WRITE RPT-RECORD FROM PRT-STATS-VALUE-LINE.
018610     ADD 1 TO WK-RPT-LINE-TOT.
018700*
018800     MOVE SPACE            TO PRT-STATS-VALUE-LINE.
018900     MOVE 'Max Price:'     TO PRT-STV-LABEL.
019000     MOVE STA-MAX-PRICE    TO PRT-STV-VALUE.
019100     WRITE RPT-RECORD FROM PRT-STATS-VALUE-LINE.
019110     ADD 1 TO WK-RPT-LINE-TOT.
019200 2200-WRITE-STATS-LINES-EXIT.
019300     EXIT.
019400*
019500 3000-RUN-RANK-REPORT.
019510     SET RANK-BEHAVIOR TO TRUE.
019600     CALL PGM-RANK USING PRC-AREA NOR-AREA RSL
019700              ON EXCEPTION PERFORM 8100-RAISE-CALL-ERROR
019800                      THRU 8100-RAISE-CALL-ERROR-EXIT
019900     END-CALL.
020000     IF RSL-RESULT NOT EQUAL ZERO
020100        DISPLAY 'X91M001 - RANKING ERROR: ' RSL-DESCRIPTION
020200     ELSE
020300        SET NOR-IDX TO 1
020400        PERFORM 3100-WRITE-RANK-LINES
020500            THRU 3100-WRITE-RANK-LINES-EXIT
020600     END-IF.
020700 3000-RUN-RANK-REPORT-EXIT.
020800     EXIT.
020900*
021000 3100-WRITE-RANK-LINES.
021100     IF NOR-IDX > NOR-TOT
021200        GO TO 3100-WRITE-RANK-LINES-EXIT
021300     END-IF.
021400     MOVE SPACE                  TO PRT-RANK-LINE.
021500     MOVE NOR-SYMBOL (NOR-IDX)   TO PRT-RNK-SYMBOL.
021600* CY-0204 - ranking value is printed unrounded, full working
021700* precision carried from the compare/sort pass - do not round
021800* here, see BR-8 in the design notes.
021900     MOVE NOR-NORMALIZED-VALUE (NOR-IDX)
022000                                 TO PRT-RNK-VALUE.
022100     WRITE RPT-RECORD FROM PRT-RANK-LINE.
022110     ADD 1 TO WK-RPT-LINE-TOT.
022200     SET NOR-IDX UP BY 1.
022300     GO TO 3100-WRITE-RANK-LINES.
022400 3100-WRITE-RANK-LINES-EXIT.
022500     EXIT.
022600*
022700 4000-RUN-DAY-REPORT.
022800     MOVE WK-REPORT-DATE-DD   TO PRM-REQ-DATE-DD.
022900     MOVE WK-REPORT-DATE-MM   TO PRM-REQ-DATE-MM.
023000     MOVE WK-REPORT-DATE-YYYY TO PRM-REQ-DATE-YYYY.
023010     SET DAY-BEHAVIOR TO TRUE.
023100     CALL PGM-DAY USING PRC-AREA PRM NOR-WINNER RSL
023200              ON EXCEPTION PERFORM 8100-RAISE-CALL-ERROR
023300                      THRU 8100-RAISE-CALL-ERROR-EXIT
023400     END-CALL.
023500     IF RSL-RESULT NOT EQUAL ZERO
023600        DISPLAY 'X91M001 - DAY WINNER ERROR: '
023700                RSL-DESCRIPTION
023800     ELSE
023900        PERFORM 4100-WRITE-DAY-LINES
024000            THRU 4100-WRITE-DAY-LINES-EXIT
024100     END-IF.
024200 4000-RUN-DAY-REPORT-EXIT.
024300     EXIT.
024400*
024500 4100-WRITE-DAY-LINES.
024600     MOVE SPACE                     TO PRT-DAY-LINE.
024700     MOVE NOR-WIN-SYMBOL            TO PRT-DAY-SYMBOL.
024800     WRITE RPT-RECORD FROM PRT-DAY-LINE.
024810     ADD 1 TO WK-RPT-LINE-TOT.
024900*
025000     MOVE SPACE                     TO PRT-DAY-VALUE-LINE.
025050     COMPUTE WK-DAY-DISPLAY-VALUE =
025060         (NOR-WIN-MAX-PRICE - NOR-WIN-MIN-PRICE)
025070             / NOR-WIN-MIN-PRICE.
025100     MOVE WK-DAY-DISPLAY-VALUE      TO PRT-DYV-VALUE.
025200     WRITE RPT-RECORD FROM PRT-DAY-VALUE-LINE.
025210     ADD 1 TO WK-RPT-LINE-TOT.
025300 4100-WRITE-DAY-LINES-EXIT.
025400     EXIT.
025500*
025600 8100-RAISE-CALL-ERROR.
025700     DISPLAY 'X91M001 - CALL EXCEPTION, BEHAVIOR: '
025710             ROUTINE-BEHAVIOR.
025800     MOVE 8 TO RETURN-CODE.
025900 8100-RAISE-CALL-ERROR-EXIT.
026000     EXIT.
026100*
026200 9900-CLOSE-REPORT-FILE.
026300     CLOSE RPT-FILE.
026400 9900-CLOSE-REPORT-FILE-EXIT.
026500     EXIT.
