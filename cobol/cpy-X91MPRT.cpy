000100* **++ area di stampa - report print lines for the three
000200* crypto analysis reports (stats, ranking, day-winner).
000300* MI3390.PSPS.CRYPTAN
000400  01  PRT-STATS-LINE.
000500      03  PRT-STA-LIT1            PIC X(08) VALUE 'Crypto '.
000600      03  PRT-STA-SYMBOL          PIC X(10).
000700      03  FILLER                  PIC X(01) VALUE ':'.
000800      03  FILLER                  PIC X(51) VALUE SPACE.
000900*
001000  01  PRT-STATS-VALUE-LINE.
001100      03  PRT-STV-LABEL           PIC X(15).
001200      03  PRT-STV-VALUE           PIC -(10)9.99.
001300      03  FILLER                  PIC X(44) VALUE SPACE.
001400*
001500  01  PRT-RANK-LINE.
001600      03  PRT-RNK-LIT1            PIC X(08) VALUE 'Crypto: '.
001700      03  PRT-RNK-SYMBOL          PIC X(10).
001800      03  FILLER                  PIC X(02) VALUE SPACE.
001900      03  PRT-RNK-LIT2            PIC X(20)
002000                                  VALUE 'Valoare normalizat: '.
002100      03  PRT-RNK-VALUE           PIC -(3)9.999.
002200      03  FILLER                  PIC X(30) VALUE SPACE.
002300*
002400  01  PRT-DAY-LINE.
002500      03  PRT-DAY-LIT1            PIC X(08) VALUE 'Crypto '.
002600      03  PRT-DAY-SYMBOL          PIC X(10).
002700      03  FILLER                  PIC X(01) VALUE ':'.
002800      03  FILLER                  PIC X(54) VALUE SPACE.
002900*
003000  01  PRT-DAY-VALUE-LINE.
003100      03  PRT-DYV-LIT1            PIC X(17)
003200                                  VALUE 'Normalized Range:'.
003300      03  FILLER                  PIC X(01) VALUE SPACE.
003400      03  PRT-DYV-VALUE           PIC -(3)9.9999.
003500      03  FILLER                  PIC X(41) VALUE SPACE.
