000100* **++ area per selezione routine di servizio crypto
000200* MI3390.PSPS.CRYPTAN
000300* behavior selector the main driver sets before each CALL,
000400* modelled on the old deblock/inblock routine-selector area.
000500  01  SERVICE-ROUTINE-AREA.
000600      03  SERVICE-ROUTINE         PIC X(8)   VALUE SPACE.
000700      03  FILLER REDEFINES SERVICE-ROUTINE.
000800          05  FILLER              PIC X(3).
000900          05  ROUTINE-BEHAVIOR    PIC X(1).
001000              88  STATS-BEHAVIOR      VALUE 'S'.
001100              88  RANK-BEHAVIOR       VALUE 'R'.
001200              88  DAY-BEHAVIOR        VALUE 'D'.
001300          05  FILLER              PIC X(4).
001400      03  STATS-ROUTINE REDEFINES SERVICE-ROUTINE
001500                                  PIC X(8).
001600      03  RANK-ROUTINE  REDEFINES SERVICE-ROUTINE
001700                                  PIC X(8).
001800      03  DAY-ROUTINE   REDEFINES SERVICE-ROUTINE
001900                                  PIC X(8).
