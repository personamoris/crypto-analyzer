000100* **++ area risultato - status returned by every crypto service
000200* MI3390.PSPS.CRYPTAN
000300* every CALLed routine in this system hands one of these back;
000400* RSL-RESULT ZERO means OK, non-zero is an error condition code
000500* (see BUSINESS RULES BR-6, BR-9, BR-11 for the error cases).
000600  01  RSL.
000700      03  RSL-RESULT              PIC S9(4) COMP.
000800      03  RSL-DESCRIPTION         PIC X(60).
000900      03  RSL-POSITION            PIC X(20).
001000      03  FILLER                  PIC X(08).
