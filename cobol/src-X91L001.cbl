000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X91L001.
000400 AUTHOR.        R.ALAIMO.
000500 INSTALLATION.  PSPS DATA CENTER.
000600 DATE-WRITTEN.  03/11/93.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X91L001
001100* **++ file reader to database - legge i cinque feed CSV dei
001200* prezzi crypto e aggiorna (upsert) il price store sequenziale
001300* tenuto in memoria nella tabella PRC-AREA (CPY-X91MPRC).
001400* chiamato da X91M001 prima di ogni report pass.
001500*----------------------------------------------------------------
001600* C H A N G E   L O G
001700*----------------------------------------------------------------
001800* DATE     BY   TICKET    DESCRIPTION
001900* -------- ---- --------- ------------------------------------
002000* 03/11/93 RAL  CY-9301   ORIGINAL BUILD - 5 FEED LOAD, UPSERT
002100* 07/19/93 RAL  CY-9307   SKIP BLANK/NO-TIMESTAMP FEED ROWS
002200* 10/04/93 DCT  CY-9314   PRICE STORE REWRITE AT END OF PASS
002300* 03/02/95 DCT  CY-9506   RAISED TABLE CEILING 5000 TO 20000
002400* 12/21/98 JMH  CY-9851   Y2K - TIMESTAMP IS EPOCH MILLIS, NOT A
002500*                         CALENDAR DATE FIELD - NO EXPOSURE HERE
002600* 06/30/02 SKV  CY-0204   FILE-STATUS DIAGNOSTIC ON FEED CLOSE
002650* 02/03/09 SKV  CY-0804   ALL SIX FDs NOW RECORDING F, NOT LABEL
002660*                         RECORDS STANDARD
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-370.
003200 OBJECT-COMPUTER.    IBM-370.
003300 SPECIAL-NAMES.
003500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PRICE-STORE  ASSIGN TO CRYSTORE
004100                          ORGANIZATION IS SEQUENTIAL
004200                          FILE STATUS IS PST-FS.
004300     SELECT BTC-FEED      ASSIGN TO BTCFEED
004400                          ORGANIZATION IS LINE SEQUENTIAL
004500                          FILE STATUS IS BTC-FS.
004600     SELECT DOGE-FEED     ASSIGN TO DOGEFEED
004700                          ORGANIZATION IS LINE SEQUENTIAL
004800                          FILE STATUS IS DOGE-FS.
004900     SELECT ETH-FEED      ASSIGN TO ETHFEED
005000                          ORGANIZATION IS LINE SEQUENTIAL
005100                          FILE STATUS IS ETH-FS.
005200     SELECT LTC-FEED      ASSIGN TO LTCFEED
005300                          ORGANIZATION IS LINE SEQUENTIAL
005400                          FILE STATUS IS LTC-FS.
005500     SELECT XRP-FEED      ASSIGN TO XRPFEED
005600                          ORGANIZATION IS LINE SEQUENTIAL
005700                          FILE STATUS IS XRP-FS.
005800**
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200 FD  PRICE-STORE
006300     RECORDING F.
006400 01  PST-RECORD.
006500     03  PST-TIMESTAMP            PIC 9(13).
006600     03  PST-SYMBOL               PIC X(10).
006700     03  PST-PRICE                PIC S9(10)V9(2).
006800     03  FILLER                   PIC X(05).
006900*
007000 FD  BTC-FEED
007100     RECORDING F.
007200 01  BTC-FEED-RECORD               PIC X(80).
007300*
007400 FD  DOGE-FEED
007500     RECORDING F.
007600 01  DOGE-FEED-RECORD              PIC X(80).
007700*
007800 FD  ETH-FEED
007900     RECORDING F.
008000 01  ETH-FEED-RECORD               PIC X(80).
008100*
008200 FD  LTC-FEED
008300     RECORDING F.
008400 01  LTC-FEED-RECORD               PIC X(80).
008500*
008600 FD  XRP-FEED
008700     RECORDING F.
008800 01  XRP-FEED-RECORD               PIC X(80).
008900*
009000 WORKING-STORAGE SECTION.
009100 01  LS-FEED-STATUSES.
009200     03  PST-FS                   PIC XX.
009300         88  PST-OK                    VALUE '00'.
009400     03  BTC-FS                   PIC XX.
009500         88  BTC-OK                    VALUE '00'.
009600     03  DOGE-FS                  PIC XX.
009700         88  DOGE-OK                   VALUE '00'.
009800     03  ETH-FS                   PIC XX.
009900         88  ETH-OK                    VALUE '00'.
010000     03  LTC-FS                   PIC XX.
010100         88  LTC-OK                    VALUE '00'.
010200     03  XRP-FS                   PIC XX.
010300         88  XRP-OK                    VALUE '00'.
010400 01  LS-FEED-STATUS-ALT REDEFINES LS-FEED-STATUSES.
010500     03  LS-FEED-STATUS-TBL OCCURS 6 TIMES
010600                             PIC XX.
010700*
010800 77  WK-LINE-NUM              PIC 9(7) COMP VALUE ZERO.
010900 77  WK-RECORDS-LOADED        PIC 9(7) COMP VALUE ZERO.
011000 77  WK-RECORDS-SKIPPED       PIC 9(7) COMP VALUE ZERO.
011100*
011200 01  WK-PARSE-SW               PIC X(1)  VALUE 'N'.
011300     88  WK-PARSE-OK               VALUE 'Y'.
011400     88  WK-PARSE-NOT-OK           VALUE 'N'.
011500*
011600 01  WK-FEED-LINE-AREA.
011700     03  WK-FEED-LINE             PIC X(80).
011800 01  WK-FEED-LINE-ALT REDEFINES WK-FEED-LINE-AREA.
011900     03  WK-FEED-LINE-LEFT        PIC X(40).
012000     03  WK-FEED-LINE-RIGHT       PIC X(40).
012100*
012200 01  WK-SPLIT-AREA.
012300     03  WK-TS-TEXT               PIC X(13).
012400     03  WK-SYM-TEXT              PIC X(10).
012500     03  WK-PRICE-TEXT            PIC X(13).
012600     03  WK-PRICE-INT-TEXT        PIC X(10).
012700     03  WK-PRICE-DEC-TEXT        PIC X(02).
012800     03  WK-PRICE-INT-NUM         PIC 9(10).
012900     03  WK-PRICE-DEC-NUM         PIC 9(02).
013000*
013100 01  WK-PARSED-RECORD.
013200     03  PARSED-TIMESTAMP         PIC 9(13).
013300     03  PARSED-SYMBOL            PIC X(10).
013400     03  PARSED-PRICE             PIC S9(10)V9(2).
013500 01  WK-PARSED-PRICE-ALT REDEFINES PARSED-PRICE
013600                          PIC X(12).
013700*
013900*
014000 LINKAGE SECTION.
014050 COPY X91MPRC.
014100 COPY X91MRSL.
014200**
014300 PROCEDURE DIVISION USING PRC-AREA RSL.
014400*
014500 BEGIN.
014600     MOVE ZERO  TO RSL-RESULT.
014700     MOVE SPACE TO RSL-DESCRIPTION RSL-POSITION.
014800     PERFORM 1000-LOAD-ALL-FEEDS
014900         THRU 1000-LOAD-ALL-FEEDS-EXIT.
015000     GOBACK.
015100*
015200 1000-LOAD-ALL-FEEDS.
015300     PERFORM 1050-LOAD-PRICE-STORE
015400         THRU 1050-LOAD-PRICE-STORE-EXIT.
015500     PERFORM 1110-LOAD-BTC-FEED
015600         THRU 1110-LOAD-BTC-FEED-EXIT.
015700     PERFORM 1120-LOAD-DOGE-FEED
015800         THRU 1120-LOAD-DOGE-FEED-EXIT.
015900     PERFORM 1130-LOAD-ETH-FEED
016000         THRU 1130-LOAD-ETH-FEED-EXIT.
016100     PERFORM 1140-LOAD-LTC-FEED
016200         THRU 1140-LOAD-LTC-FEED-EXIT.
016300     PERFORM 1150-LOAD-XRP-FEED
016400         THRU 1150-LOAD-XRP-FEED-EXIT.
016500     PERFORM 1900-REWRITE-PRICE-STORE
016600         THRU 1900-REWRITE-PRICE-STORE-EXIT.
016700 1000-LOAD-ALL-FEEDS-EXIT.
016800     EXIT.
016900*
017000 1050-LOAD-PRICE-STORE.
017100     OPEN INPUT PRICE-STORE.
017200     IF NOT PST-OK
017300        GO TO 1050-LOAD-PRICE-STORE-EXIT
017400     END-IF.
017500 1050-READ-LOOP.
017600     READ PRICE-STORE
017700          AT END GO TO 1050-READ-LOOP-EXIT
017800     END-READ.
017900     ADD 1 TO PRC-TOT.
018000     SET PRC-IDX TO PRC-TOT.
018100     MOVE PST-TIMESTAMP TO PRC-TIMESTAMP (PRC-IDX).
018200     MOVE PST-SYMBOL    TO PRC-SYMBOL (PRC-IDX).
018300     MOVE PST-PRICE     TO PRC-PRICE (PRC-IDX).
018400     GO TO 1050-READ-LOOP.
018500 1050-READ-LOOP-EXIT.
018600     CLOSE PRICE-STORE.
018700 1050-LOAD-PRICE-STORE-EXIT.
018800     EXIT.
018900*
019000 1110-LOAD-BTC-FEED.
019100     OPEN INPUT BTC-FEED.
019200     IF NOT BTC-OK
019300        DISPLAY 'X91L001 - BTC FEED NOT AVAILABLE, SKIPPED'
019400        GO TO 1110-LOAD-BTC-FEED-EXIT
019500     END-IF.
019600     MOVE ZERO TO WK-LINE-NUM.
019700 1110-READ-LOOP.
019800     READ BTC-FEED INTO WK-FEED-LINE
019900          AT END GO TO 1110-READ-LOOP-EXIT
020000     END-READ.
020100     ADD 1 TO WK-LINE-NUM.
020200     IF WK-LINE-NUM = 1
020300        GO TO 1110-READ-LOOP
020400     END-IF.
020500     PERFORM 1300-PARSE-FEED-LINE
020600         THRU 1300-PARSE-FEED-LINE-EXIT.
020700     IF WK-PARSE-OK
020800        MOVE 'BTC'       TO PARSED-SYMBOL
020900        PERFORM 4000-UPSERT-PRICE-RECORD
021000            THRU 4000-UPSERT-PRICE-RECORD-EXIT
021100     END-IF.
021200     GO TO 1110-READ-LOOP.
021300 1110-READ-LOOP-EXIT.
021400     CLOSE BTC-FEED.
021500 1110-LOAD-BTC-FEED-EXIT.
021600     EXIT.
021700*
021800 1120-LOAD-DOGE-FEED.
021900     OPEN INPUT DOGE-FEED.
022000     IF NOT DOGE-OK
022100        DISPLAY 'X91L001 - DOGE FEED NOT AVAILABLE, SKIPPED'
022200        GO TO 1120-LOAD-DOGE-FEED-EXIT
022300     END-IF.
022400     MOVE ZERO TO WK-LINE-NUM.
022500 1120-READ-LOOP.
022600     READ DOGE-FEED INTO WK-FEED-LINE
022700          AT END GO TO 1120-READ-LOOP-EXIT
022800     END-READ.
022900     ADD 1 TO WK-LINE-NUM.
023000     IF WK-LINE-NUM = 1
023100        GO TO 1120-READ-LOOP
023200     END-IF.
023300     PERFORM 1300-PARSE-FEED-LINE
023400         THRU 1300-PARSE-FEED-LINE-EXIT.
023500     IF WK-PARSE-OK
023600        MOVE 'DOGE'      TO PARSED-SYMBOL
023700        PERFORM 4000-UPSERT-PRICE-RECORD
023800            THRU 4000-UPSERT-PRICE-RECORD-EXIT
023900     END-IF.
024000     GO TO 1120-READ-LOOP.
024100 1120-READ-LOOP-EXIT.
024200     CLOSE DOGE-FEED.
024300 1120-LOAD-DOGE-FEED-EXIT.
024400     EXIT.
024500*
024600 1130-LOAD-ETH-FEED.
024700     OPEN INPUT ETH-FEED.
024800     IF NOT ETH-OK
024900        DISPLAY 'X91L001 - ETH FEED NOT AVAILABLE, SKIPPED'
025000        GO TO 1130-LOAD-ETH-FEED-EXIT
025100     END-IF.
025200     MOVE ZERO TO WK-LINE-NUM.
025300 1130-READ-LOOP.
025400     READ ETH-FEED INTO WK-FEED-LINE
025500          AT END GO TO 1130-READ-LOOP-EXIT
025600     END-READ.
025700     ADD 1 TO WK-LINE-NUM.
025800     IF WK-LINE-NUM = 1
025900        GO TO 1130-READ-LOOP
026000     END-IF.
026100     PERFORM 1300-PARSE-FEED-LINE
026200         THRU 1300-PARSE-FEED-LINE-EXIT.
026300     IF WK-PARSE-OK
026400        MOVE 'ETH'       TO PARSED-SYMBOL
026500        PERFORM 4000-UPSERT-PRICE-RECORD
026600            THRU 4000-UPSERT-PRICE-RECORD-EXIT
026700     END-IF.
026800     GO TO 1130-READ-LOOP.
026900 1130-READ-LOOP-EXIT.
027000     CLOSE ETH-FEED.
027100 1130-LOAD-ETH-FEED-EXIT.
027200     EXIT.
027300*
027400 1140-LOAD-LTC-FEED.
027500     OPEN INPUT LTC-FEED.
027600     IF NOT LTC-OK
027700        DISPLAY 'X91L001 - LTC FEED NOT AVAILABLE, SKIPPED'
027800        GO TO 1140-LOAD-LTC-FEED-EXIT
027900     END-IF.
028000     MOVE ZERO TO WK-LINE-NUM.
028100 1140-READ-LOOP.
028200     READ LTC-FEED INTO WK-FEED-LINE
028300          AT END GO TO 1140-READ-LOOP-EXIT
028400     END-READ.
028500     ADD 1 TO WK-LINE-NUM.
028600     IF WK-LINE-NUM = 1
028700        GO TO 1140-READ-LOOP
028800     END-IF.
028900     PERFORM 1300-PARSE-FEED-LINE
029000         THRU 1300-PARSE-FEED-LINE-EXIT.
029100     IF WK-PARSE-OK
029200        MOVE 'LTC'       TO PARSED-SYMBOL
029300        PERFORM 4000-UPSERT-PRICE-RECORD
029400            THRU 4000-UPSERT-PRICE-RECORD-EXIT
029500     END-IF.
029600     GO TO 1140-READ-LOOP.
029700 1140-READ-LOOP-EXIT.
029800     CLOSE LTC-FEED.
029900 1140-LOAD-LTC-FEED-EXIT.
030000     EXIT.
030100*
030200 1150-LOAD-XRP-FEED.
030300     OPEN INPUT XRP-FEED.
030400     IF NOT XRP-OK
030500        DISPLAY 'X91L001 - XRP FEED NOT AVAILABLE, SKIPPED'
030600        GO TO 1150-LOAD-XRP-FEED-EXIT
030700     END-IF.
030800     MOVE ZERO TO WK-LINE-NUM.
030900 1150-READ-LOOP.
031000     READ XRP-FEED INTO WK-FEED-LINE
031100          AT END GO TO 1150-READ-LOOP-EXIT
031200     END-READ.
031300     ADD 1 TO WK-LINE-NUM.
031400     IF WK-LINE-NUM = 1
031500        GO TO 1150-READ-LOOP
031600     END-IF.
031700     PERFORM 1300-PARSE-FEED-LINE
031800         THRU 1300-PARSE-FEED-LINE-EXIT.
031900     IF WK-PARSE-OK
032000        MOVE 'XRP'       TO PARSED-SYMBOL
032100        PERFORM 4000-UPSERT-PRICE-RECORD
032200            THRU 4000-UPSERT-PRICE-RECORD-EXIT
032300     END-IF.
032400     GO TO 1150-READ-LOOP.
032500 1150-READ-LOOP-EXIT.
032600     CLOSE XRP-FEED.
032700 1150-LOAD-XRP-FEED-EXIT.
032800     EXIT.
032900*
033000* BR-1/BR-2 - header line already skipped by the caller on line 1;
033100* here we reject rows with no data or an empty timestamp column.
033200 1300-PARSE-FEED-LINE.
033300     MOVE 'N' TO WK-PARSE-SW.
033400     IF WK-FEED-LINE = SPACE
033500        GO TO 1300-PARSE-FEED-LINE-EXIT
033600     END-IF.
033700     MOVE SPACE TO WK-SPLIT-AREA.
033800     UNSTRING WK-FEED-LINE DELIMITED BY ','
033900              INTO WK-TS-TEXT WK-SYM-TEXT WK-PRICE-TEXT
034000     END-UNSTRING.
034100     IF WK-TS-TEXT = SPACE
034200        ADD 1 TO WK-RECORDS-SKIPPED
034300        GO TO 1300-PARSE-FEED-LINE-EXIT
034400     END-IF.
034500     MOVE WK-TS-TEXT  TO PARSED-TIMESTAMP.
034600     MOVE WK-SYM-TEXT TO PARSED-SYMBOL.
034700     PERFORM 1350-PARSE-PRICE-TEXT
034800         THRU 1350-PARSE-PRICE-TEXT-EXIT.
034900     ADD 1 TO WK-RECORDS-LOADED.
035000     MOVE 'Y' TO WK-PARSE-SW.
035100 1300-PARSE-FEED-LINE-EXIT.
035200     EXIT.
035300*
035400 1350-PARSE-PRICE-TEXT.
035500     MOVE SPACE TO WK-PRICE-INT-TEXT WK-PRICE-DEC-TEXT.
035600     UNSTRING WK-PRICE-TEXT DELIMITED BY '.'
035700              INTO WK-PRICE-INT-TEXT WK-PRICE-DEC-TEXT
035800     END-UNSTRING.
035900     MOVE WK-PRICE-INT-TEXT TO WK-PRICE-INT-NUM.
036000     IF WK-PRICE-DEC-TEXT = SPACE
036100        MOVE ZERO TO WK-PRICE-DEC-NUM
036200     ELSE
036300        MOVE WK-PRICE-DEC-TEXT TO WK-PRICE-DEC-NUM
036400     END-IF.
036500     COMPUTE PARSED-PRICE =
036600             WK-PRICE-INT-NUM + (WK-PRICE-DEC-NUM / 100).
036700 1350-PARSE-PRICE-TEXT-EXIT.
036800     EXIT.
036900*
037000* BR-3 - upsert: SYMBOL + TIMESTAMP is the logical key; on a match
037100* only the PRICE is replaced, on no match the row is appended.
037200 4000-UPSERT-PRICE-RECORD.
037300     SET PRC-IDX TO 1.
037400 4000-SCAN-LOOP.
037500     IF PRC-IDX > PRC-TOT
037600        GO TO 4000-APPEND-NEW
037700     END-IF.
037800     IF PRC-SYMBOL (PRC-IDX)    = PARSED-SYMBOL
037900        AND PRC-TIMESTAMP (PRC-IDX) = PARSED-TIMESTAMP
038000        MOVE PARSED-PRICE TO PRC-PRICE (PRC-IDX)
038100        GO TO 4000-UPSERT-PRICE-RECORD-EXIT
038200     END-IF.
038300     SET PRC-IDX UP BY 1.
038400     GO TO 4000-SCAN-LOOP.
038500 4000-APPEND-NEW.
038600     IF PRC-TOT NOT LESS THAN 20000
038700        MOVE 8 TO RSL-RESULT
038800        MOVE 'PRICE STORE TABLE FULL' TO RSL-DESCRIPTION
038900        GO TO 4000-UPSERT-PRICE-RECORD-EXIT
039000     END-IF.
039100     ADD 1 TO PRC-TOT.
039200     SET PRC-IDX TO PRC-TOT.
039300     MOVE PARSED-TIMESTAMP TO PRC-TIMESTAMP (PRC-IDX).
039400     MOVE PARSED-SYMBOL    TO PRC-SYMBOL (PRC-IDX).
039500     MOVE PARSED-PRICE     TO PRC-PRICE (PRC-IDX).
039600 4000-UPSERT-PRICE-RECORD-EXIT.
039700     EXIT.
039800*
039900 1900-REWRITE-PRICE-STORE.
040000     OPEN OUTPUT PRICE-STORE.
040100     IF NOT PST-OK
040200        MOVE 8 TO RSL-RESULT
040300        MOVE 'PRICE STORE REWRITE OPEN ERROR' TO RSL-DESCRIPTION
040400        GO TO 1900-REWRITE-PRICE-STORE-EXIT
040500     END-IF.
040600     SET PRC-IDX TO 1.
040700 1900-WRITE-LOOP.
040800     IF PRC-IDX > PRC-TOT
040900        GO TO 1900-WRITE-LOOP-EXIT
041000     END-IF.
041100     MOVE SPACE TO PST-RECORD.
041200     MOVE PRC-TIMESTAMP (PRC-IDX) TO PST-TIMESTAMP.
041300     MOVE PRC-SYMBOL (PRC-IDX)    TO PST-SYMBOL.
041400     MOVE PRC-PRICE (PRC-IDX)     TO PST-PRICE.
041500     WRITE PST-RECORD.
041600     SET PRC-IDX UP BY 1.
041700     GO TO 1900-WRITE-LOOP.
041800 1900-WRITE-LOOP-EXIT.
041900     CLOSE PRICE-STORE.
042000 1900-REWRITE-PRICE-STORE-EXIT.
042100     EXIT.
