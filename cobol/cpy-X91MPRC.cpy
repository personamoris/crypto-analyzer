000100* **++ area price store - crypto price record working table
000200* MI3390.PSPS.CRYPTAN
000300* CRYPTO-PRICE-RECORD, carried as an in-memory table so the
000400* load pass and the three service routines can share one copy
000500* of the merged store through LINKAGE.  logical key is
000600* PRC-SYMBOL + PRC-TIMESTAMP (see BR-3 upsert rule).
000700  01  PRC-AREA.
000800      03  PRC-TOT                 PIC 9(9)  COMP VALUE ZERO.
000900      03  PRC-TABLE.
001000          05  PRC-ELEMENT OCCURS 0 TO 20000
001100                  DEPENDING ON PRC-TOT
001200                  INDEXED BY PRC-IDX.
001300              07  PRC-TIMESTAMP       PIC 9(13).
001400              07  PRC-SYMBOL          PIC X(10).
001500              07  PRC-PRICE           PIC S9(10)V9(2).
001600              07  FILLER              PIC X(05).
