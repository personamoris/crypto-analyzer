000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X91C002.
000400 AUTHOR.        D.CAPUTO.
000500 INSTALLATION.  PSPS DATA CENTER.
000600 DATE-WRITTEN.  10/15/93.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X91C002
001100* **++ CRYPTO-RANK-SVC - raggruppa il price store per simbolo,
001200* calcola il normalized range di ciascun gruppo e restituisce
001300* la tabella NOR-AREA ordinata per NORMALIZED-VALUE decrescente.
001400* nessun arrotondamento prima del confronto/ordinamento - vedi
001500* nota BR-8 sotto 2000-COMPUTE-NORMALIZED-VALUE.
001600*----------------------------------------------------------------
001700* C H A N G E   L O G
001800*----------------------------------------------------------------
001900* DATE     BY   TICKET    DESCRIPTION
002000* -------- ---- --------- ------------------------------------
002100* 10/15/93 DCT  CY-9316   ORIGINAL BUILD - GROUP BUILD + SORT
002200* 02/18/94 DCT  CY-9405   ZERO-GUARD ON MIN-PRICE = 0 (BR-9)
002300* 07/09/96 JMH  CY-9611   SELECTION SORT REPLACES BUBBLE - FEWER
002400*                         COMPARES ON LARGE SYMBOL COUNTS
002500* 06/30/02 SKV  CY-0204   DO NOT ROUND BEFORE THE SORT - AUDIT
002600*                         FOUND PRIOR BUILD ROUNDING TOO EARLY
002610* 02/03/09 SKV  CY-0804   RESTORED SPECIAL-NAMES (CLASS CLAUSE
002620*                         CARRIED BUT UNUSED, SAME AS X91C001);
002630*                         WK-SWAP-TOT COUNTS SORT SWAPS
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-370.
003200 OBJECT-COMPUTER.    IBM-370.
003300 SPECIAL-NAMES.
003500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000**
004100 DATA DIVISION.
004200*
004300 WORKING-STORAGE SECTION.
004310 77  WK-SWAP-TOT              PIC 9(5) COMP VALUE ZERO.
004400 COPY X91GGRP REPLACING ==:G:== BY ==R==.
004500 01  GRP-R-AREA-ALT REDEFINES GRP-R-AREA.
004600     03  GRP-R-ALT-LEFT           PIC X(22).
004700     03  GRP-R-ALT-RIGHT          PIC X(23).
004800*
004900 01  WK-SORT-SUBS.
005000     03  WK-OUTER-SUB             PIC 9(5) COMP.
005100     03  WK-INNER-SUB             PIC 9(5) COMP.
005200     03  WK-BEST-SUB              PIC 9(5) COMP.
005210     03  FILLER                   PIC X(02).
005300 01  WK-SORT-SUBS-ALT REDEFINES WK-SORT-SUBS.
005400     03  WK-SORT-SUB-TBL OCCURS 3 TIMES
005500                          PIC 9(5) COMP.
005600*
005700 01  LS-SWAP-ELEMENT.
005800     03  LS-SWAP-SYMBOL              PIC X(10).
005900     03  LS-SWAP-MAX-PRICE           PIC S9(10)V9(2).
006000     03  LS-SWAP-MIN-PRICE           PIC S9(10)V9(2).
006100     03  LS-SWAP-NORMALIZED-VALUE    PIC S9(3)V9(3).
006110     03  FILLER                      PIC X(04).
006200 01  LS-SWAP-ELEMENT-ALT REDEFINES LS-SWAP-ELEMENT
006300                          PIC X(40).
006400*
006500 LINKAGE SECTION.
006600 COPY X91MPRC.
006700 COPY X91MNOR.
006800 COPY X91MRSL.
006900**
007000 PROCEDURE DIVISION USING PRC-AREA NOR-AREA RSL.
007100*
007200 BEGIN.
007300     MOVE ZERO  TO RSL-RESULT.
007400     MOVE SPACE TO RSL-DESCRIPTION RSL-POSITION.
007500     PERFORM 1000-BUILD-SYMBOL-GROUPS
007600         THRU 1000-BUILD-SYMBOL-GROUPS-EXIT.
007700     PERFORM 2000-COMPUTE-NORMALIZED-VALUE
007800         THRU 2000-COMPUTE-NORMALIZED-VALUE-EXIT.
007900     PERFORM 3000-SORT-NORMALIZED-TABLE
008000         THRU 3000-SORT-NORMALIZED-TABLE-EXIT.
008100     GOBACK.
008200*
008300* control break per simbolo - non richiede un ordinamento in
008400* ingresso: la tabella NOR-AREA e' tenuta per upsert lineare,
008500* come il price store in X91L001.
008600 1000-BUILD-SYMBOL-GROUPS.
008700     MOVE ZERO TO NOR-TOT.
008800     SET PRC-IDX TO 1.
008900 1000-LOOP.
009000     IF PRC-IDX > PRC-TOT
009100        GO TO 1000-LOOP-EXIT
009200     END-IF.
009300     PERFORM 1100-UPSERT-SYMBOL-GROUP
009400         THRU 1100-UPSERT-SYMBOL-GROUP-EXIT.
009500     SET PRC-IDX UP BY 1.
009600     GO TO 1000-LOOP.
009700 1000-LOOP-EXIT.
009800     EXIT.
009900 1000-BUILD-SYMBOL-GROUPS-EXIT.
010000     EXIT.
010100*
010200 1100-UPSERT-SYMBOL-GROUP.
010300     PERFORM 1150-FIND-SYMBOL-GROUP
010400         THRU 1150-FIND-SYMBOL-GROUP-EXIT.
010500     IF GRP-R-FOUND
010600        MOVE NOR-MIN-PRICE (NOR-IDX) TO GRP-R-MIN-PRICE
010700        MOVE NOR-MAX-PRICE (NOR-IDX) TO GRP-R-MAX-PRICE
010800     ELSE
010900        ADD 1 TO NOR-TOT
011000        SET NOR-IDX TO NOR-TOT
011100        MOVE PRC-SYMBOL (PRC-IDX)    TO NOR-SYMBOL (NOR-IDX)
011200        MOVE PRC-PRICE (PRC-IDX)     TO GRP-R-MIN-PRICE
011300        MOVE PRC-PRICE (PRC-IDX)     TO GRP-R-MAX-PRICE
011400     END-IF.
011500     IF PRC-PRICE (PRC-IDX) < GRP-R-MIN-PRICE
011600        MOVE PRC-PRICE (PRC-IDX) TO GRP-R-MIN-PRICE
011700     END-IF.
011800     IF PRC-PRICE (PRC-IDX) > GRP-R-MAX-PRICE
011900        MOVE PRC-PRICE (PRC-IDX) TO GRP-R-MAX-PRICE
012000     END-IF.
012100     MOVE GRP-R-MIN-PRICE TO NOR-MIN-PRICE (NOR-IDX).
012200     MOVE GRP-R-MAX-PRICE TO NOR-MAX-PRICE (NOR-IDX).
012300 1100-UPSERT-SYMBOL-GROUP-EXIT.
012400     EXIT.
012500*
012600 1150-FIND-SYMBOL-GROUP.
012700     MOVE 'N' TO GRP-R-FOUND-SW.
012800     SET NOR-IDX TO 1.
012900 1150-SCAN-LOOP.
013000     IF NOR-IDX > NOR-TOT
013100        GO TO 1150-SCAN-LOOP-EXIT
013200     END-IF.
013300     IF NOR-SYMBOL (NOR-IDX) = PRC-SYMBOL (PRC-IDX)
013400        SET GRP-R-FOUND TO TRUE
013500        GO TO 1150-SCAN-LOOP-EXIT
013600     END-IF.
013700     SET NOR-IDX UP BY 1.
013800     GO TO 1150-SCAN-LOOP.
013900 1150-SCAN-LOOP-EXIT.
014000     EXIT.
014100 1150-FIND-SYMBOL-GROUP-EXIT.
014200     EXIT.
014300*
014400* BR-7/BR-8/BR-9 - normalized ratio computed at full working
014500* precision, NOT rounded here (CY-0204); MIN-PRICE = 0 is
014600* defined as a NORMALIZED-VALUE of 0 for this path only.
014700 2000-COMPUTE-NORMALIZED-VALUE.
014800     SET NOR-IDX TO 1.
014900 2000-LOOP.
015000     IF NOR-IDX > NOR-TOT
015100        GO TO 2000-LOOP-EXIT
015200     END-IF.
015300     IF NOR-MIN-PRICE (NOR-IDX) > ZERO
015400        COMPUTE NOR-NORMALIZED-VALUE (NOR-IDX) =
015500           (NOR-MAX-PRICE (NOR-IDX) - NOR-MIN-PRICE (NOR-IDX))
015600                / NOR-MIN-PRICE (NOR-IDX)
015700     ELSE
015800        MOVE ZERO TO NOR-NORMALIZED-VALUE (NOR-IDX)
015900     END-IF.
016000     SET NOR-IDX UP BY 1.
016100     GO TO 2000-LOOP.
016200 2000-LOOP-EXIT.
016300     EXIT.
016400 2000-COMPUTE-NORMALIZED-VALUE-EXIT.
016500     EXIT.
016600*
016700* BR-10 - descending selection sort, in place over NOR-AREA.
016800 3000-SORT-NORMALIZED-TABLE.
016900     IF NOR-TOT < 2
017000        GO TO 3000-SORT-NORMALIZED-TABLE-EXIT
017100     END-IF.
017200     MOVE 1 TO WK-OUTER-SUB.
017300 3000-OUTER-LOOP.
017400     IF WK-OUTER-SUB >= NOR-TOT
017500        GO TO 3000-OUTER-LOOP-EXIT
017600     END-IF.
017700     MOVE WK-OUTER-SUB TO WK-BEST-SUB.
017800     COMPUTE WK-INNER-SUB = WK-OUTER-SUB + 1.
017900 3000-INNER-LOOP.
018000     IF WK-INNER-SUB > NOR-TOT
018100        GO TO 3000-INNER-LOOP-EXIT
018200     END-IF.
018300     IF NOR-NORMALIZED-VALUE (WK-INNER-SUB)
018400           > NOR-NORMALIZED-VALUE (WK-BEST-SUB)
018500        MOVE WK-INNER-SUB TO WK-BEST-SUB
018600     END-IF.
018700     ADD 1 TO WK-INNER-SUB.
018800     GO TO 3000-INNER-LOOP.
018900 3000-INNER-LOOP-EXIT.
019000     IF WK-BEST-SUB NOT = WK-OUTER-SUB
019100        PERFORM 3100-SWAP-ELEMENTS
019200            THRU 3100-SWAP-ELEMENTS-EXIT
019300     END-IF.
019400     ADD 1 TO WK-OUTER-SUB.
019500     GO TO 3000-OUTER-LOOP.
019600 3000-OUTER-LOOP-EXIT.
019700     EXIT.
019800 3000-SORT-NORMALIZED-TABLE-EXIT.
019900     EXIT.
020000*
020100 3100-SWAP-ELEMENTS.
020150     ADD 1 TO WK-SWAP-TOT.
020200     MOVE NOR-SYMBOL (WK-OUTER-SUB)
020300                                TO LS-SWAP-SYMBOL.
020400     MOVE NOR-MAX-PRICE (WK-OUTER-SUB)
020500                                TO LS-SWAP-MAX-PRICE.
020600     MOVE NOR-MIN-PRICE (WK-OUTER-SUB)
020700                                TO LS-SWAP-MIN-PRICE.
020800     MOVE NOR-NORMALIZED-VALUE (WK-OUTER-SUB)
020900                                TO LS-SWAP-NORMALIZED-VALUE.
021000     MOVE NOR-SYMBOL (WK-BEST-SUB)
021100                                TO NOR-SYMBOL (WK-OUTER-SUB).
021200     MOVE NOR-MAX-PRICE (WK-BEST-SUB)
021300                                TO NOR-MAX-PRICE (WK-OUTER-SUB).
021400     MOVE NOR-MIN-PRICE (WK-BEST-SUB)
021500                                TO NOR-MIN-PRICE (WK-OUTER-SUB).
021600     MOVE NOR-NORMALIZED-VALUE (WK-BEST-SUB)
021700                                TO NOR-NORMALIZED-VALUE (WK-OUTER-SUB).
021800     MOVE LS-SWAP-SYMBOL           TO NOR-SYMBOL (WK-BEST-SUB).
021900     MOVE LS-SWAP-MAX-PRICE        TO NOR-MAX-PRICE (WK-BEST-SUB).
022000     MOVE LS-SWAP-MIN-PRICE        TO NOR-MIN-PRICE (WK-BEST-SUB).
022100     MOVE LS-SWAP-NORMALIZED-VALUE
022200                                TO NOR-NORMALIZED-VALUE (WK-BEST-SUB).
022300 3100-SWAP-ELEMENTS-EXIT.
022400     EXIT.
