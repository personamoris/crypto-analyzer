000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X91C003.
000400 AUTHOR.        D.CAPUTO.
000500 INSTALLATION.  PSPS DATA CENTER.
000600 DATE-WRITTEN.  01/20/94.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* X91C003
001100* **++ CRYPTO-DAY-SVC - individua il simbolo con il maggior
001200* normalized range in una data giornata di calendario.  calcola
001300* la finestra [00:00:00,23:59:59] in millisecondi epoch, ne
001400* seleziona i record, raggruppa per simbolo e sceglie il gruppo
001500* con il valore massimo (scansione, non un sort - vedi BR-12).
001600*----------------------------------------------------------------
001700* C H A N G E   L O G
001800*----------------------------------------------------------------
001900* DATE     BY   TICKET    DESCRIPTION
002000* -------- ---- --------- ------------------------------------
002100* 01/20/94 DCT  CY-9403   ORIGINAL BUILD - DAY WINDOW + MAX SCAN
002200* 09/02/94 DCT  CY-9424   LEAP YEAR TEST CORRECTED (100/400 RULE)
002300* 02/08/99 JMH  CY-9903   Y2K - YEAR LOOP DRIVEN OFF PRM-REQ-DATE-
002400*                         YYYY (4-DIGIT), NO 2-DIGIT YEAR MATH
002500* 06/30/02 SKV  CY-0204   MIN-PRICE = 0 NOW RAISES AN ERROR INSTEAD
002600*                         OF DEFAULTING THE GROUP TO ZERO (BR-9)
002610* 02/03/09 SKV  CY-0804   RESTORED SPECIAL-NAMES (CLASS CLAUSE
002620*                         CARRIED BUT UNUSED, SAME AS X91L001)
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.    IBM-370.
003200 OBJECT-COMPUTER.    IBM-370.
003300 SPECIAL-NAMES.
003500     CLASS NUMVAL-VALID IS '0' THRU '9', SPACE.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000**
004100 DATA DIVISION.
004200*
004300 WORKING-STORAGE SECTION.
004400 COPY X91GGRP REPLACING ==:G:== BY ==D==.
004500 01  GRP-D-AREA-ALT REDEFINES GRP-D-AREA.
004600     03  GRP-D-ALT-LEFT           PIC X(22).
004700     03  GRP-D-ALT-RIGHT          PIC X(23).
004800*
004900 01  DGR-AREA.
005000     03  DGR-TOT                 PIC 9(5) COMP VALUE ZERO.
005100     03  DGR-TABLE.
005200         05  DGR-ELEMENT OCCURS 0 TO 20
005300                 DEPENDING ON DGR-TOT
005400                 INDEXED BY DGR-IDX.
005500             07  DGR-SYMBOL              PIC X(10).
005600             07  DGR-MIN-PRICE           PIC S9(10)V9(2).
005700             07  DGR-MAX-PRICE           PIC S9(10)V9(2).
005800             07  DGR-NORMALIZED-VALUE    PIC S9(3)V9(3).
005900             07  FILLER                  PIC X(06).
006000*
006100 01  WK-MONTH-CUM-LITERAL.
006200     03  FILLER                  PIC 9(03) VALUE 000.
006300     03  FILLER                  PIC 9(03) VALUE 031.
006400     03  FILLER                  PIC 9(03) VALUE 059.
006500     03  FILLER                  PIC 9(03) VALUE 090.
006600     03  FILLER                  PIC 9(03) VALUE 120.
006700     03  FILLER                  PIC 9(03) VALUE 151.
006800     03  FILLER                  PIC 9(03) VALUE 181.
006900     03  FILLER                  PIC 9(03) VALUE 212.
007000     03  FILLER                  PIC 9(03) VALUE 243.
007100     03  FILLER                  PIC 9(03) VALUE 273.
007200     03  FILLER                  PIC 9(03) VALUE 304.
007300     03  FILLER                  PIC 9(03) VALUE 334.
007400 01  WK-MONTH-CUM-TABLE REDEFINES WK-MONTH-CUM-LITERAL.
007500     03  WK-MONTH-CUM-DAYS OCCURS 12 TIMES
007600                            PIC 9(03).
007700*
007800 01  WK-DAY-WINDOW.
007900     03  WK-DAY-START-MS          PIC 9(13) COMP.
008000     03  WK-DAY-END-MS            PIC 9(13) COMP.
008100 01  WK-DAY-WINDOW-ALT REDEFINES WK-DAY-WINDOW
008200                          PIC X(16).
008300*
008400 77  WK-YEAR-LOOP             PIC 9(4) COMP.
008500 77  WK-LEAP-TEST-YEAR        PIC 9(4).
008600 77  WK-DIVQ                  PIC 9(4) COMP.
008700 77  WK-DIVR                  PIC 9(4) COMP.
008800 77  WK-DAYS-SINCE-EPOCH      PIC 9(7) COMP.
008900 77  WK-DAYS-IN-YEAR          PIC 9(5) COMP.
009000 77  WK-DAY-RECORD-TOT        PIC 9(7) COMP.
009100 77  WK-WINNER-SUB            PIC 9(5) COMP VALUE ZERO.
009200 77  WK-BEST-NORMALIZED       PIC S9(3)V9(3).
009300*
009400 01  WK-LEAP-SW                PIC X(1).
009500     88  WK-IS-LEAP                VALUE 'Y'.
009600     88  WK-NOT-LEAP                VALUE 'N'.
009700*
009800 LINKAGE SECTION.
009900 COPY X91MPRC.
010000 COPY X91MPRM.
010100 COPY X91MNOR.
010200 COPY X91MRSL.
010300**
010400 PROCEDURE DIVISION USING PRC-AREA PRM NOR-WINNER RSL.
010500*
010600 BEGIN.
010700     MOVE ZERO  TO RSL-RESULT.
010800     MOVE SPACE TO RSL-DESCRIPTION RSL-POSITION.
010900     MOVE SPACE TO NOR-WINNER.
011000     PERFORM 1000-COMPUTE-DAY-WINDOW
011100         THRU 1000-COMPUTE-DAY-WINDOW-EXIT.
011200     PERFORM 2000-SELECT-DAY-RECORDS
011300         THRU 2000-SELECT-DAY-RECORDS-EXIT.
011400     IF RSL-RESULT = ZERO
011500        PERFORM 3000-BUILD-SYMBOL-GROUPS
011600            THRU 3000-BUILD-SYMBOL-GROUPS-EXIT
011700     END-IF.
011800     IF RSL-RESULT = ZERO
011900        PERFORM 4000-SELECT-MAX-NORMALIZED-GROUP
012000            THRU 4000-SELECT-MAX-NORMALIZED-GROUP-EXIT
012100     END-IF.
012200     GOBACK.
012300*
012400* date/time conversion helper - days-since-epoch by year-by-year
012500* accumulation plus a cumulative month-day table, then scaled to
012600* epoch millis; BR-11 window is 00:00:00 through 23:59:59.
012700 1000-COMPUTE-DAY-WINDOW.
012800     MOVE ZERO TO WK-DAYS-SINCE-EPOCH.
012900     MOVE 1970 TO WK-YEAR-LOOP.
013000 1000-YEAR-LOOP.
013100     IF WK-YEAR-LOOP >= PRM-REQ-DATE-YYYY
013200        GO TO 1000-YEAR-LOOP-EXIT
013300     END-IF.
013400     MOVE WK-YEAR-LOOP TO WK-LEAP-TEST-YEAR.
013500     PERFORM 1050-TEST-LEAP-YEAR
013600         THRU 1050-TEST-LEAP-YEAR-EXIT.
013700     IF WK-IS-LEAP
013800        ADD 366 TO WK-DAYS-SINCE-EPOCH
013900     ELSE
014000        ADD 365 TO WK-DAYS-SINCE-EPOCH
014100     END-IF.
014200     ADD 1 TO WK-YEAR-LOOP.
014300     GO TO 1000-YEAR-LOOP.
014400 1000-YEAR-LOOP-EXIT.
014500     EXIT.
014600 1000-COMPUTE-DAY-WINDOW-CONT.
014700     MOVE PRM-REQ-DATE-YYYY TO WK-LEAP-TEST-YEAR.
014800     PERFORM 1050-TEST-LEAP-YEAR
014900         THRU 1050-TEST-LEAP-YEAR-EXIT.
015000     MOVE WK-MONTH-CUM-DAYS (PRM-REQ-DATE-MM) TO WK-DAYS-IN-YEAR.
015100     IF WK-IS-LEAP AND PRM-REQ-DATE-MM > 2
015200        ADD 1 TO WK-DAYS-IN-YEAR
015300     END-IF.
015400     ADD PRM-REQ-DATE-DD TO WK-DAYS-IN-YEAR.
015500     SUBTRACT 1 FROM WK-DAYS-IN-YEAR.
015600     ADD WK-DAYS-IN-YEAR TO WK-DAYS-SINCE-EPOCH.
015700     COMPUTE WK-DAY-START-MS = WK-DAYS-SINCE-EPOCH * 86400000.
015800     COMPUTE WK-DAY-END-MS   = WK-DAY-START-MS + 86399000.
015900 1000-COMPUTE-DAY-WINDOW-EXIT.
016000     EXIT.
016100*
016200 1050-TEST-LEAP-YEAR.
016300     MOVE 'N' TO WK-LEAP-SW.
016400     DIVIDE WK-LEAP-TEST-YEAR BY 4
016500            GIVING WK-DIVQ REMAINDER WK-DIVR.
016600     IF WK-DIVR NOT = ZERO
016700        GO TO 1050-TEST-LEAP-YEAR-EXIT
016800     END-IF.
016900     DIVIDE WK-LEAP-TEST-YEAR BY 100
017000            GIVING WK-DIVQ REMAINDER WK-DIVR.
017100     IF WK-DIVR NOT = ZERO
017200        SET WK-IS-LEAP TO TRUE
017300        GO TO 1050-TEST-LEAP-YEAR-EXIT
017400     END-IF.
017500     DIVIDE WK-LEAP-TEST-YEAR BY 400
017600            GIVING WK-DIVQ REMAINDER WK-DIVR.
017700     IF WK-DIVR = ZERO
017800        SET WK-IS-LEAP TO TRUE
017900     END-IF.
018000 1050-TEST-LEAP-YEAR-EXIT.
018100     EXIT.
018200*
018300* BR-11 - the window was computed above; this pass just counts
018400* how many stored records fall inside it.
018500 2000-SELECT-DAY-RECORDS.
018600     MOVE ZERO TO WK-DAY-RECORD-TOT.
018700     SET PRC-IDX TO 1.
018800 2000-LOOP.
018900     IF PRC-IDX > PRC-TOT
019000        GO TO 2000-LOOP-EXIT
019100     END-IF.
019200     IF PRC-TIMESTAMP (PRC-IDX) NOT LESS THAN WK-DAY-START-MS
019300        AND PRC-TIMESTAMP (PRC-IDX) NOT GREATER THAN WK-DAY-END-MS
019400        ADD 1 TO WK-DAY-RECORD-TOT
019500     END-IF.
019600     SET PRC-IDX UP BY 1.
019700     GO TO 2000-LOOP.
019800 2000-LOOP-EXIT.
019900     IF WK-DAY-RECORD-TOT = ZERO
020000        MOVE 4 TO RSL-RESULT
020100        MOVE 'NO RECORDS FOR DAY' TO RSL-DESCRIPTION
020200     END-IF.
020300 2000-SELECT-DAY-RECORDS-EXIT.
020400     EXIT.
020500*
020600 3000-BUILD-SYMBOL-GROUPS.
020700     MOVE ZERO TO DGR-TOT.
020800     SET PRC-IDX TO 1.
020900 3000-LOOP.
021000     IF PRC-IDX > PRC-TOT
021100        GO TO 3000-LOOP-EXIT
021200     END-IF.
021300     IF PRC-TIMESTAMP (PRC-IDX) NOT LESS THAN WK-DAY-START-MS
021400        AND PRC-TIMESTAMP (PRC-IDX) NOT GREATER THAN WK-DAY-END-MS
021500        PERFORM 3100-UPSERT-DAY-GROUP
021600            THRU 3100-UPSERT-DAY-GROUP-EXIT
021700     END-IF.
021800     SET PRC-IDX UP BY 1.
021900     GO TO 3000-LOOP.
022000 3000-LOOP-EXIT.
022100     EXIT.
022200 3000-BUILD-SYMBOL-GROUPS-EXIT.
022300     EXIT.
022400*
022500 3100-UPSERT-DAY-GROUP.
022600     PERFORM 3150-FIND-DAY-GROUP
022700         THRU 3150-FIND-DAY-GROUP-EXIT.
022800     IF GRP-D-FOUND
022900        MOVE DGR-MIN-PRICE (DGR-IDX) TO GRP-D-MIN-PRICE
023000        MOVE DGR-MAX-PRICE (DGR-IDX) TO GRP-D-MAX-PRICE
023100     ELSE
023200        ADD 1 TO DGR-TOT
023300        SET DGR-IDX TO DGR-TOT
023400        MOVE PRC-SYMBOL (PRC-IDX) TO DGR-SYMBOL (DGR-IDX)
023500        MOVE PRC-PRICE (PRC-IDX)  TO GRP-D-MIN-PRICE
023600        MOVE PRC-PRICE (PRC-IDX)  TO GRP-D-MAX-PRICE
023700     END-IF.
023800     IF PRC-PRICE (PRC-IDX) < GRP-D-MIN-PRICE
023900        MOVE PRC-PRICE (PRC-IDX) TO GRP-D-MIN-PRICE
024000     END-IF.
024100     IF PRC-PRICE (PRC-IDX) > GRP-D-MAX-PRICE
024200        MOVE PRC-PRICE (PRC-IDX) TO GRP-D-MAX-PRICE
024300     END-IF.
024400     MOVE GRP-D-MIN-PRICE TO DGR-MIN-PRICE (DGR-IDX).
024500     MOVE GRP-D-MAX-PRICE TO DGR-MAX-PRICE (DGR-IDX).
024600 3100-UPSERT-DAY-GROUP-EXIT.
024700     EXIT.
024800*
024900 3150-FIND-DAY-GROUP.
025000     MOVE 'N' TO GRP-D-FOUND-SW.
025100     SET DGR-IDX TO 1.
025200 3150-SCAN-LOOP.
025300     IF DGR-IDX > DGR-TOT
025400        GO TO 3150-SCAN-LOOP-EXIT
025500     END-IF.
025600     IF DGR-SYMBOL (DGR-IDX) = PRC-SYMBOL (PRC-IDX)
025700        SET GRP-D-FOUND TO TRUE
025800        GO TO 3150-SCAN-LOOP-EXIT
025900     END-IF.
026000     SET DGR-IDX UP BY 1.
026100     GO TO 3150-SCAN-LOOP.
026200 3150-SCAN-LOOP-EXIT.
026300     EXIT.
026400 3150-FIND-DAY-GROUP-EXIT.
026500     EXIT.
026600*
026700* BR-9/BR-12 - unlike X91C002, a MIN-PRICE of zero here is an
026800* error (ON SIZE ERROR), not a defaulted-zero group; the winner
026900* is the single maximum found by a plain scan, ties first-wins.
027000 4000-SELECT-MAX-NORMALIZED-GROUP.
027100     MOVE ZERO TO WK-WINNER-SUB.
027200     MOVE ZERO TO WK-BEST-NORMALIZED.
027300     SET DGR-IDX TO 1.
027400 4000-LOOP.
027500     IF DGR-IDX > DGR-TOT
027600        GO TO 4000-LOOP-EXIT
027700     END-IF.
027800     COMPUTE DGR-NORMALIZED-VALUE (DGR-IDX) =
027900           (DGR-MAX-PRICE (DGR-IDX) - DGR-MIN-PRICE (DGR-IDX))
028000               / DGR-MIN-PRICE (DGR-IDX)
028100        ON SIZE ERROR
028200           MOVE 8 TO RSL-RESULT
028300           MOVE 'MIN PRICE IS ZERO FOR DAY GROUP'
028400                TO RSL-DESCRIPTION
028500           MOVE DGR-SYMBOL (DGR-IDX) TO RSL-POSITION
028600           GO TO 4000-SELECT-MAX-NORMALIZED-GROUP-EXIT
028700     END-COMPUTE.
028800     IF WK-WINNER-SUB = ZERO
028900        OR DGR-NORMALIZED-VALUE (DGR-IDX) > WK-BEST-NORMALIZED
029000        MOVE DGR-IDX TO WK-WINNER-SUB
029100        MOVE DGR-NORMALIZED-VALUE (DGR-IDX) TO WK-BEST-NORMALIZED
029200     END-IF.
029300     SET DGR-IDX UP BY 1.
029400     GO TO 4000-LOOP.
029500 4000-LOOP-EXIT.
029600     IF WK-WINNER-SUB = ZERO
029700        MOVE 4 TO RSL-RESULT
029800        MOVE 'NO WINNER GROUP SELECTED' TO RSL-DESCRIPTION
029900        GO TO 4000-SELECT-MAX-NORMALIZED-GROUP-EXIT
030000     END-IF.
030100     SET DGR-IDX TO WK-WINNER-SUB.
030200     MOVE DGR-SYMBOL (DGR-IDX)           TO NOR-WIN-SYMBOL.
030300     MOVE DGR-MAX-PRICE (DGR-IDX)        TO NOR-WIN-MAX-PRICE.
030400     MOVE DGR-MIN-PRICE (DGR-IDX)        TO NOR-WIN-MIN-PRICE.
030500     MOVE DGR-NORMALIZED-VALUE (DGR-IDX)
030600                                TO NOR-WIN-NORMALIZED-VALUE.
030700 4000-SELECT-MAX-NORMALIZED-GROUP-EXIT.
030800     EXIT.
