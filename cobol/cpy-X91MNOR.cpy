000100* **++ area output - normalized crypto ranking table
000200* MI3390.PSPS.CRYPTAN
000300* NORMALIZED-CRYPTO-RECORD - table form is the result of
000400* CRYPTO-RANK-SVC (X91C002), sorted descending by
000500* NOR-NORMALIZED-VALUE before it is handed back (BR-10).
000600* NOR-WINNER is the single-record form CRYPTO-DAY-SVC
000700* (X91C003) hands back for the day-window query.
000800  01  NOR-AREA.
000900      03  NOR-TOT                 PIC 9(9)  COMP VALUE ZERO.
001000      03  NOR-TABLE.
001100          05  NOR-ELEMENT OCCURS 0 TO 500
001200                  DEPENDING ON NOR-TOT
001300                  INDEXED BY NOR-IDX.
001400              07  NOR-SYMBOL          PIC X(10).
001500              07  NOR-MAX-PRICE       PIC S9(10)V9(2).
001600              07  NOR-MIN-PRICE       PIC S9(10)V9(2).
001700              07  NOR-NORMALIZED-VALUE
001800                                      PIC S9(3)V9(3).
001900              07  FILLER              PIC X(06).
002000*
002100  01  NOR-WINNER.
002200      03  NOR-WIN-SYMBOL          PIC X(10).
002300      03  NOR-WIN-MAX-PRICE       PIC S9(10)V9(2).
002400      03  NOR-WIN-MIN-PRICE       PIC S9(10)V9(2).
002500      03  NOR-WIN-NORMALIZED-VALUE
002600                                  PIC S9(3)V9(3).
002700      03  FILLER                  PIC X(06).
